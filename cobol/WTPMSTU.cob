000100      *************************
000200       IDENTIFICATION DIVISION.
000300      *************************
000400       PROGRAM-ID.     WTPMSTU.
000500       AUTHOR.         V RAGHUNATHAN.
000600       INSTALLATION.   WEALTH-TECH PLATFORM BATCH - UNIT PRICING.
000700       DATE-WRITTEN.   02 NOV 1988.
000800       DATE-COMPILED.
000900       SECURITY.       UNCLASSIFIED.
001000      *
001100      *DESCRIPTION :  THIS IS A CALLED ROUTINE TO DECIDE WHETHER A
001200      *               NEW FEED LINE'S EFFECTIVE ISIN SHOULD OVERWRITE
001300      *               THE STORED ISIN ON THE SCHEME MASTER ROW
001400      *               (MASTER-UPDATE-RULE).  CALLED FROM WTPNAVI.
001500      *
001600      *================================================================
001700      * HISTORY OF MODIFICATION:
001800      *================================================================
001900      * VR   02/11/1988  WTP0014   INITIAL VERSION - WRITTEN ALONG WTP0014
002000      *                             THE SCHEME MASTER UPSERT FOLDED
002100      *                             INTO WTPNAVI THIS SAME RELEASE.
002200      *----------------------------------------------------------------
002300      * TYK  25/01/1994  WTP0052   NO-OP RECOMPILE FOR THE BATCH-S WTP0052
002400      *                             PARAMETER CHANGE IN WTPNAVI.
002500      *----------------------------------------------------------------
002600      * MCW  30/09/1998  WTP0069   Y2K REMEDIATION - MASTER-UPDATE WTP0069
002700      *                             DATE COMPARE EXPANDED TO 4-DIGIT
002800      *                             CENTURY.
002900      *----------------------------------------------------------------
003000      * MCW  11/02/2003  WTP0081   CONVERTED FOR AS/400 ILE COMPIL WTP0081
003100      *----------------------------------------------------------------
003200      * RKN  09/08/2026  WTP0120   REQ#88014 - REWORKED FOR THE NE WTP0120
003300      *                             SCHEME MASTER UPSERT / MASTER-
003400      *                             UPDATE-RULE AGAINST NAVALL.TXT.
003500      *----------------------------------------------------------------
003600       EJECT
003700      **********************
003800       ENVIRONMENT DIVISION.
003900      **********************
004000       CONFIGURATION SECTION.
004100       SOURCE-COMPUTER.  IBM-AS400.
004200       OBJECT-COMPUTER.  IBM-AS400.
004300       SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004400                         UPSI-0 IS UPSI-SWITCH-0
004500                           ON  STATUS IS U0-ON
004600                           OFF STATUS IS U0-OFF.
004700      *
004800       INPUT-OUTPUT SECTION.
004900       FILE-CONTROL.
005000      *
005100       EJECT
005200      ***************
005300       DATA DIVISION.
005400      ***************
005500       FILE SECTION.
005600      *************************
005700       WORKING-STORAGE SECTION.
005800      *************************
005900       01  FILLER              PIC X(24)  VALUE
006000           "** PROGRAM WTPMSTU  **".
006100      *
006200      * ------------------ PROGRAM WORKING STORAGE -------------------*
006300       01  WK-C-WORK-AREA.
006400           05  WS-C-UPPER-NAME          PIC X(150).
006500      * ALTERNATE VIEW - ONE-CHARACTER TABLE OVER THE NAME CURRENTLY
006600      * BEING CLASSIFIED (MASTER'S OR LINE'S, SHARED BY B000).
006700           05  WS-C-UPPER-NAME-TBL REDEFINES WS-C-UPPER-NAME.
006800               10  WS-C-UPPER-CHAR       PIC X(01) OCCURS 150 TIMES.
006900           05  WS-N-NAME-LEN             PIC 9(03) COMP VALUE ZERO.
007000           05  WS-N-TALLY                 PIC 9(03) COMP VALUE ZERO.
007100           05  WS-C-CLASS-RESULT          PIC X(01).
007200           05  WS-C-LAST2                 PIC X(02).
007300           05  FILLER                     PIC X(02).
007400      *
007500      * ------------- ALPHABET PAIR FOR MANUAL UPPERCASE --------------*
007600       01  WS-C-LOWER-ALPHA        PIC X(26) VALUE
007700           "abcdefghijklmnopqrstuvwxyz".
007800       01  WS-C-UPPER-ALPHA        PIC X(26) VALUE
007900           "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
008000       01  WS-C-UPPER-ALPHA-TBL REDEFINES WS-C-UPPER-ALPHA.
008100           05  WS-C-UPPER-ALPHA-CHAR   PIC X(01) OCCURS 26 TIMES.
008200      *
008300       01  WS-C-DECISION-MATRIX.
008400           05  WS-C-MATRIX-ROW OCCURS 3 TIMES.
008500               10  WS-C-MATRIX-CELL     PIC X(01) OCCURS 3 TIMES.
008600      * ROWS/COLUMNS ARE ORDERED G, D, N (MASTER-CLASS = ROW,
008700      * LINE-CLASS = COLUMN); "Y" MEANS OVERWRITE.
008800       01  WS-C-MATRIX-REDEF REDEFINES WS-C-DECISION-MATRIX
008900                                        PIC X(09) VALUE
009000           "YNNYYNYYN".
009100      *
009200       EJECT
009300       LINKAGE SECTION.
009400      *****************
009500           COPY WTPMSTL.
009600       EJECT
009700      ********************************************
009800       PROCEDURE DIVISION USING WK-C-MSTU-RECORD.
009900      ********************************************
010000       MAIN-MODULE.
010100           PERFORM A000-APPLY-MASTER-UPDATE-RULE
010200              THRU A099-APPLY-MASTER-UPDATE-RULE-EX.
010300           GOBACK.
010400      *
010500      *---------------------------------------------------------------*
010600       A000-APPLY-MASTER-UPDATE-RULE.
010700      *---------------------------------------------------------------*
010800           SET WK-C-MSTU-DO-NOT-OVERWRITE TO TRUE.
010900           SET WK-C-MSTU-MASTER-IS-NEITHER TO TRUE.
011000           SET WK-C-MSTU-LINE-IS-NEITHER   TO TRUE.
011100      *
011200           IF WK-C-MSTU-LINE-ISIN = SPACES
011300               GO TO A099-APPLY-MASTER-UPDATE-RULE-EX
011400       END-IF.
011500      *
011600           IF WK-C-MSTU-MASTER-ISIN = SPACES
011700               SET WK-C-MSTU-OVERWRITE TO TRUE
011800               GO TO A099-APPLY-MASTER-UPDATE-RULE-EX
011900       END-IF.
012000      *
012100           MOVE WK-C-MSTU-MASTER-NAME TO WS-C-UPPER-NAME.
012200           PERFORM B000-CLASSIFY-NAME THRU B099-CLASSIFY-NAME-EX.
012300           MOVE WS-C-CLASS-RESULT      TO WK-C-MSTU-MASTER-CLASS.
012400      *
012500           MOVE WK-C-MSTU-LINE-NAME   TO WS-C-UPPER-NAME.
012600           PERFORM B000-CLASSIFY-NAME THRU B099-CLASSIFY-NAME-EX.
012700           MOVE WS-C-CLASS-RESULT      TO WK-C-MSTU-LINE-CLASS.
012800      *
012900           PERFORM C000-LOOK-UP-MATRIX THRU C099-LOOK-UP-MATRIX-EX.
013000      *
013100       A099-APPLY-MASTER-UPDATE-RULE-EX.
013200       EXIT.
013300      *
013400      *---------------------------------------------------------------*
013500      * CLASSIFY THE NAME CURRENTLY IN WS-C-UPPER-NAME AS GROWTH (G), *
013600      * DIVIDEND-REINVESTMENT (D), OR NEITHER (N).                    *
013700      *---------------------------------------------------------------*
013800       B000-CLASSIFY-NAME.
013900           INSPECT WS-C-UPPER-NAME
014000               CONVERTING WS-C-LOWER-ALPHA TO WS-C-UPPER-ALPHA.
014100           MOVE "N" TO WS-C-CLASS-RESULT.
014200      *
014300           MOVE ZERO TO WS-N-TALLY.
014400           INSPECT WS-C-UPPER-NAME TALLYING WS-N-TALLY FOR ALL
014500               "GROWTH".
014600           IF WS-N-TALLY NOT = ZERO
014700               MOVE "G" TO WS-C-CLASS-RESULT
014800               GO TO B099-CLASSIFY-NAME-EX
014900       END-IF.
015000      *
015100           MOVE ZERO TO WS-N-TALLY.
015200           INSPECT WS-C-UPPER-NAME TALLYING WS-N-TALLY FOR ALL "(G)".
015300           IF WS-N-TALLY NOT = ZERO
015400               MOVE "G" TO WS-C-CLASS-RESULT
015500               GO TO B099-CLASSIFY-NAME-EX
015600       END-IF.
015700      *
015800           PERFORM D000-FIND-NAME-LENGTH THRU D099-FIND-NAME-LENGTH-EX.
015900           IF WS-N-NAME-LEN > 1
016000               MOVE WS-C-UPPER-NAME(WS-N-NAME-LEN - 1:2)
016100                                    TO WS-C-LAST2
016200               IF WS-C-LAST2 = "-G"
016300                   MOVE "G" TO WS-C-CLASS-RESULT
016400                   GO TO B099-CLASSIFY-NAME-EX
016500               END-IF
016600       END-IF.
016700      *
016800           MOVE ZERO TO WS-N-TALLY.
016900           INSPECT WS-C-UPPER-NAME TALLYING WS-N-TALLY FOR ALL
017000               "DIVIDEND REINVESTMENT".
017100           IF WS-N-TALLY NOT = ZERO
017200               MOVE "D" TO WS-C-CLASS-RESULT
017300               GO TO B099-CLASSIFY-NAME-EX
017400       END-IF.
017500      *
017600           MOVE ZERO TO WS-N-TALLY.
017700           INSPECT WS-C-UPPER-NAME TALLYING WS-N-TALLY FOR ALL
017800               "DIV REINVEST".
017900           IF WS-N-TALLY NOT = ZERO
018000               MOVE "D" TO WS-C-CLASS-RESULT
018100               GO TO B099-CLASSIFY-NAME-EX
018200       END-IF.
018300      *
018400           MOVE ZERO TO WS-N-TALLY.
018500           INSPECT WS-C-UPPER-NAME TALLYING WS-N-TALLY FOR ALL "(DR)".
018600           IF WS-N-TALLY NOT = ZERO
018700               MOVE "D" TO WS-C-CLASS-RESULT
018800               GO TO B099-CLASSIFY-NAME-EX
018900       END-IF.
019000      *
019100           IF WS-N-NAME-LEN > 2
019200               IF WS-C-UPPER-NAME(WS-N-NAME-LEN - 2:3) = "-DR"
019300                   MOVE "D" TO WS-C-CLASS-RESULT
019400               END-IF
019500       END-IF.
019600       B099-CLASSIFY-NAME-EX.
019700       EXIT.
019800      *
019900      *---------------------------------------------------------------*
020000      * FIND THE LENGTH OF THE NAME IN WS-C-UPPER-NAME, IGNORING      *
020100      * TRAILING SPACES.                                              *
020200      *---------------------------------------------------------------*
020300       D000-FIND-NAME-LENGTH.
020400           MOVE 150 TO WS-N-NAME-LEN.
020500           PERFORM D010-BACK-UP-ONE
020600              UNTIL WS-N-NAME-LEN = ZERO
020700              OR WS-C-UPPER-NAME(WS-N-NAME-LEN:1) NOT = SPACE.
020800       D099-FIND-NAME-LENGTH-EX.
020900       EXIT.
021000      *
021100       D010-BACK-UP-ONE.
021200           SUBTRACT 1 FROM WS-N-NAME-LEN.
021300      *
021400      *---------------------------------------------------------------*
021500      * LOOK UP THE OVERWRITE DECISION IN THE 3X3 MATRIX (ROW =       *
021600      * MASTER-CLASS, COLUMN = LINE-CLASS, ORDER G/D/N).              *
021700      *---------------------------------------------------------------*
021800       C000-LOOK-UP-MATRIX.
021900           MOVE 3 TO WS-N-TALLY.
022000           IF WK-C-MSTU-MASTER-IS-GROWTH
022100               MOVE 1 TO WS-N-TALLY
022200           ELSE
022300           IF WK-C-MSTU-MASTER-IS-DR
022400               MOVE 2 TO WS-N-TALLY
022500       END-IF.
022600      *
022700           IF WK-C-MSTU-LINE-IS-GROWTH
022800               IF WS-C-MATRIX-CELL(WS-N-TALLY 1) = "Y"
022900                   SET WK-C-MSTU-OVERWRITE TO TRUE
023000               END-IF
023100           ELSE
023200           IF WK-C-MSTU-LINE-IS-DR
023300               IF WS-C-MATRIX-CELL(WS-N-TALLY 2) = "Y"
023400                   SET WK-C-MSTU-OVERWRITE TO TRUE
023500               END-IF
023600       END-IF.
023700       C099-LOOK-UP-MATRIX-EX.
023800       EXIT.
023900      *
024000      ******************************************************************
024100      *************** END OF PROGRAM SOURCE - WTPMSTU ****************
024200      ******************************************************************
