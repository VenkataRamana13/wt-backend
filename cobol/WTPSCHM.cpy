000100      *----------------------------------------------------------------*
000200      * WTPSCHM.cpybk
000300      * AMFI-SCHEME-MASTER-RECORD - ONE ROW PER DISTINCT AMFI SCHEME
000400      * CODE.  FILE IS ORGANIZED RELATIVE, A KEYED SUBSTITUTE FOR THE
000500      * SOURCE SYSTEM'S INDEXED SCHEME TABLE (SEE WTPNAVI WORKING-
000600      * STORAGE FOR THE IN-MEMORY SCHEME-CODE/RRN INDEX THAT STANDS
000700      * IN FOR A NATIVE KEYED READ ON THIS FILE ORGANIZATION).
000800      *----------------------------------------------------------------*
000900      * HISTORY OF MODIFICATION:
001000      *----------------------------------------------------------------*
001100      * WTP0001 09/08/2026 RKN    - REQ#88014 - INITIAL VERSION
001200      *                             RECORD WIDENED BY 4 BYTES OF
001300      *                             TRAILING FILLER FOR FUTURE GROWTH
001400      *                             PER SHOP CONVENTION.
001410      * WTP0122 09/08/2026 ASB    - QA FINDING - LAST-NAV-VALUE
001420      *                             REPACKED TO COMP-3 TO MATCH SHOP
001430      *                             STANDARD FOR MONEY FIELDS.  DROPPED
001440      *                             THE NAME-SUFFIX-VIEW REDEFINES - IT
001450      *                             WAS NEVER READ, THE GROWTH/DR CALL
001460      *                             CLASSIFICATION RUNS THROUGH WTPMSTU
001470      *                             AND WTPISIN INSTEAD.
001500      *----------------------------------------------------------------*
001600       01  AMFI-SCHEME-MASTER-RECORD.
001700           05  SCHM-SCHEME-CODE         PIC X(008).
001800      *                             KEY
001900           05  SCHM-SCHEME-NAME         PIC X(150).
002000      *                             LATEST SCHEME NAME SEEN
002100           05  SCHM-AMC-NAME            PIC X(100).
002200      *                             AMC NAME IN EFFECT WHEN LAST SEEN
002300           05  SCHM-CATEGORY            PIC X(100).
002400      *                             CATEGORY IN EFFECT WHEN LAST SEEN
002500           05  SCHM-ISIN                PIC X(012).
002600      *                             CURRENTLY-SELECTED ISIN
002700           05  SCHM-ACTIVE-FLAG         PIC X(001).
002800               88  SCHM-IS-ACTIVE                 VALUE "Y".
002900               88  SCHM-IS-INACTIVE               VALUE "N".
003000           05  SCHM-LAST-NAV-VALUE      PIC 9(10)V9(04) COMP-3.
003100      *                             MOST RECENT NAV VALUE APPLIED
003200           05  SCHM-LAST-NAV-DATE       PIC 9(008).
003300      *                             MOST RECENT NAV DATE, CCYYMMDD
003400           05  FILLER                   PIC X(004).
003500      *                             RESERVED - FUTURE GROWTH
