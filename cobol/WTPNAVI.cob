000100      *************************
000200       IDENTIFICATION DIVISION.
000300      *************************
000400       PROGRAM-ID.      WTPNAVI.
000500       AUTHOR.          V RAGHUNATHAN.
000600       INSTALLATION.    WEALTH-TECH PLATFORM BATCH - UNIT PRICING.
000700       DATE-WRITTEN.    14 MAR 1987.
000800       DATE-COMPILED.
000900       SECURITY.        UNCLASSIFIED.
001000      *
001100      *DESCRIPTION :  NAV-IMPORT MAIN BATCH DRIVER.  READS THE DAILY
001200      *               AMFI MUTUAL-FUND NAV TEXT FEED (NAVALL.TXT STYLE,
001300      *               ;-DELIMITED), RESOLVES THE EFFECTIVE ISIN AND
001400      *               SCHEME NAME PER LINE, UPSERTS THE SCHEME MASTER,
001500      *               APPENDS NAV-HISTORY ROWS IN BATCHES, AND REPORTS
001600      *               RUN CONTROL TOTALS (READ/PROCESSED/SAVED/FAILED).
001700      *
001800      *================================================================
001900      * HISTORY OF MODIFICATION:
002000      *================================================================
002100      *  INITIALS   CHG DATE    REQUEST NO.   NARRATIVE OF CHANGE
002200      *----------------------------------------------------------------
002300      * VR      14/03/1987  WTP0001     INITIAL VERSION - NIGHTLY  WTP0001
002400      *                                 PRICE LOAD FOR THE IN-HOUSE
002500      *                                 SCHEME FILE, FIXED-WIDTH FEED.
002600      *----------------------------------------------------------------
002700      * VR      02/11/1988  WTP0014     ADDED SCHEME MASTER UPSERT WTP0014
002800      *                                 PREVIOUSLY A SEPARATE OVERNIGHT
002900      *                                 STEP, NOW FOLDED IN TO SAVE A
003000      *                                 JCL STEP.
003100      *----------------------------------------------------------------
003200      * SKL     19/07/1991  WTP0037     CORRECTED ROUNDING ON UNIT WTP0037
003300      *                                 FIELD AFTER AUDIT QUERY - NAV
003400      *                                 NOW CARRIED TO 4 DECIMALS.
003500      *----------------------------------------------------------------
003600      * TYK     25/01/1994  WTP0052     BATCH-SIZE PARAMETER ADDED WTP0052
003700      *                                 OPERATIONS CAN TUNE COMMIT
003800      *                                 FREQUENCY ON HISTORY FILE.
003900      *----------------------------------------------------------------
004000      * MCW     30/09/1998  WTP0069     Y2K REMEDIATION - ALL DATE WTP0069
004100      *                                 FIELDS EXPANDED TO 4-DIGIT
004200      *                                 CENTURY, FEED REFORMAT PATCHED.
004300      *----------------------------------------------------------------
004400      * MCW     11/02/2003  WTP0081     CONVERTED FOR AS/400 ILE   WTP0081
004500      *                                 COMPILE, RELATIVE FILE REPLACED
004600      *                                 FLAT INDEXED SCHEME TABLE.
004700      *----------------------------------------------------------------
004800      * PNS     06/08/2012  WTP0103     SCHEME NAME WIDENED TO 150 WTP0103
004900      *                                 - AMC NAMING GOT LONGER THAN THE
005000      *                                 ORIGINAL 80-BYTE FIELD.
005100      *----------------------------------------------------------------
005200      * RKN     09/08/2026  WTP0118     REQ#88014 - REWORKED FOR T WTP0118
005300      *                                 AMFI NAVALL.TXT FEED LAYOUT AND
005400      *                                 ISIN/SCHEME-NAME RESOLUTION
005500      *                                 RULES - REPLACES THE OLD
005600      *                                 FIXED-WIDTH FEED READER.
005700      *----------------------------------------------------------------
005800      * RKN     09/08/2026  WTP0119     QA FINDING - NAV TEXT WAS  WTP0119
005900      *                                 BEING MOVED STRAIGHT INTO THE
006000      *                                 NUMERIC NAV-VALUE, CORRUPTING
006100      *                                 EVERY PRICE ON THE "." BYTE.
006200      *                                 NOW SPLIT ON THE DECIMAL POINT.
006300      *                                 ALSO: A FAILED SCHEME-MASTER
006400      *                                 UPSERT NO LONGER ABENDS THE
006500      *                                 WHOLE RUN - IT IS LOGGED AND
006600      *                                 SKIPPED LIKE ANY OTHER BAD LINE.
006700      *----------------------------------------------------------------
006710      * ASB     09/08/2026  WTP0120     QA FINDING - NAV-VALUE     WTP0120
006720      *                                 REPACKED TO COMP-3 TO MATCH
006730      *                                 SHOP STANDARD FOR MONEY.  THE
006740      *                                 WHOLE/PAISE SPLIT NOW RUNS
006750      *                                 THROUGH SCRATCH FIELDS AND A
006760      *                                 COMPUTE, NOT A PACKED REDEFINES.
006770      *                                 LINE-LEN AND FIELD-COUNT WORK
006780      *                                 AREAS WIRED INTO THE D100/D120
006790      *                                 PARSE LOGIC INSTEAD OF SITTING
006795      *                                 UNUSED.  DROPPED THE C01
006797      *                                 TOP-OF-FORM ASSIGNMENT - THIS
006798      *                                 PROGRAM PRINTS NO REPORT.
006799      *----------------------------------------------------------------
006800       EJECT
006900      **********************
007000       ENVIRONMENT DIVISION.
007100      **********************
007200       CONFIGURATION SECTION.
007300       SOURCE-COMPUTER.  IBM-AS400.
007400       OBJECT-COMPUTER.  IBM-AS400.
007500       SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
007600                         UPSI-0 IS UPSI-SWITCH-0
007800                           ON  STATUS IS U0-ON
007900                           OFF STATUS IS U0-OFF
008000                         UPSI-1 IS UPSI-SWITCH-1
008100                           ON  STATUS IS U0-ON
008200                           OFF STATUS IS U0-OFF.
008300      *
008400       INPUT-OUTPUT SECTION.
008500       FILE-CONTROL.
008600           SELECT AMFINAVF   ASSIGN TO AMFINAVF
008700                  ORGANIZATION  IS LINE SEQUENTIAL
008800                  FILE STATUS   IS WK-C-FILE-STATUS.
008900      *
009000           SELECT NAVHISTF   ASSIGN TO NAVHISTF
009100                  ORGANIZATION  IS SEQUENTIAL
009200                  FILE STATUS   IS WK-C-FILE-STATUS.
009300      *
009400           SELECT WTPSCHM    ASSIGN TO DATABASE-WTPSCHM
009500                  ORGANIZATION  IS RELATIVE
009600                  ACCESS MODE   IS DYNAMIC
009700                  RELATIVE KEY  IS WK-SCHM-RRN
009800                  FILE STATUS   IS WK-C-FILE-STATUS.
009900      *
010000       EJECT
010100      ***************
010200       DATA DIVISION.
010300      ***************
010400       FILE SECTION.
010500      ***************
010600       FD  AMFINAVF
010700           LABEL RECORDS ARE OMITTED
010800           DATA RECORD IS WK-C-AMFINAVF-REC.
010900       01  WK-C-AMFINAVF-REC            PIC X(250).
011000      *
011100       FD  NAVHISTF
011200           LABEL RECORDS ARE OMITTED
011300           DATA RECORD IS NAV-HISTORY-RECORD.
011400           COPY WTPNAVH.
011500      *
011600       FD  WTPSCHM
011700           LABEL RECORDS ARE OMITTED
011800           DATA RECORD IS AMFI-SCHEME-MASTER-RECORD.
011900           COPY WTPSCHM.
012000      *
012100       EJECT
012200      *************************
012300       WORKING-STORAGE SECTION.
012400      *************************
012500       01  FILLER               PIC X(24) VALUE
012600           "** PROGRAM WTPNAVI  **".
012700      *
012800       01  WK-C-COMMON.
012900           COPY WTPCSTA.
013000      *
013100           COPY WTPNAVF.
013200      *
013300       01  WK-SCHM-RRN                  PIC 9(08) COMP.
013400      *
013500      * ---------- IN-RUN SCHEME-CODE/RRN INDEX (RELATIVE-FILE  -------*
013600      * ---------- SUBSTITUTE FOR THE SOURCE SYSTEM'S KEYED TABLE)    *
013700       01  WK-SCHM-INDEX.
013800           05  WK-SCHM-INDEX-COUNT      PIC 9(08) COMP VALUE ZERO.
013900           05  WK-SCHM-INDEX-ENTRY OCCURS 9999 TIMES
014000                   INDEXED BY WK-SCHM-IDX.
014100               10  WK-SCHM-IDX-CODE     PIC X(08).
014200               10  WK-SCHM-IDX-RRN      PIC 9(08) COMP.
014300      *
014400      * ---------- "LATEST NAV PER SCHEME SEEN SO FAR THIS RUN" -------*
014500       01  WK-LATEST-TABLE.
014600           05  WK-LATEST-COUNT          PIC 9(08) COMP VALUE ZERO.
014700           05  WK-LATEST-ENTRY OCCURS 9999 TIMES
014800                   INDEXED BY WK-LATEST-IDX.
014900               10  WK-LATEST-CODE       PIC X(08).
015000               10  WK-LATEST-NAV-DATE   PIC 9(08).
015100               10  WK-LATEST-NAV        PIC 9(14)V9(06).
015200      *
015300      * ---------- BATCH-SIZE SAVE BUFFER OF APPENDED HISTORY ROWS ----*
015400       01  WK-NAVH-BUFFER-COUNT         PIC 9(08) COMP VALUE ZERO.
015500       01  WK-NAVH-BUFFER-MAX           PIC 9(08) COMP VALUE 1000.
015600       01  WK-NAVH-BUFFER OCCURS 1000 TIMES INDEXED BY WK-NAVH-IDX.
015700           05  WK-NAVH-BUF-FUND-ID      PIC X(08).
015800           05  WK-NAVH-BUF-NAV-DATE     PIC 9(08).
015900           05  WK-NAVH-BUF-NAV          PIC 9(14)V9(06).
016000           05  WK-NAVH-BUF-SOURCE       PIC X(08).
016100      *
016200      * ALTERNATE VIEW - THE BUFFER SEEN AS A SINGLE CHARACTER STRING,
016300      * USED ONLY WHEN DUMPING THE BUFFER TO THE JOB LOG FOR DIAGNOSIS.
016400       01  WK-NAVH-BUFFER-DUMP REDEFINES WK-NAVH-BUFFER
016500                                         PIC X(38000).
016600      *
016700       01  WK-C-WORK-AREA.
016800           05  WS-C-EOF-FEED            PIC X(01) VALUE "N".
016900               88  WS-FEED-AT-EOF                VALUE "Y".
017000           05  WS-C-SCHM-FOUND           PIC X(01).
017100               88  WS-SCHM-WAS-FOUND             VALUE "Y".
017200           05  WS-N-SEMI-COUNT           PIC 9(03) COMP VALUE ZERO.
017300           05  WS-N-SUB                   PIC 9(03) COMP VALUE ZERO.
017400           05  WS-N-FIELD-START           PIC 9(03) COMP VALUE ZERO.
017500           05  WS-N-FIELD-END             PIC 9(03) COMP VALUE ZERO.
017600           05  WS-N-LINE-LEN               PIC 9(03) COMP VALUE ZERO.
017700           05  WS-C-ONE-FIELD              PIC X(150).
017800           05  WS-N-MONTH-NUM               PIC 9(02) COMP VALUE ZERO.
017900           05  WS-N-NAVF-CCYYMMDD           PIC 9(08) VALUE ZERO.
018000           05  WS-N-NAV-SCAN                 PIC 9(03) COMP VALUE ZERO.
018100           05  WS-N-NAV-DOT-POS               PIC 9(03) COMP VALUE ZERO.
018200           05  FILLER                        PIC X(02).
018300      *
018400       01  WK-MONTH-NAME-TABLE.
018500           05  WK-MONTH-NAME OCCURS 12 TIMES PIC X(03) VALUE
018600               "JanFebMarAprMayJunJulAugSepOctNovDec".
018700      *
018800      * ---------- RUN CONTROL TOTALS - BATCH FLOW STEP 7 -------------*
018900       01  WK-C-RUN-TOTALS.
019000           05  WK-N-LINES-READ          PIC 9(09) COMP VALUE ZERO.
019100           05  WK-N-RECORDS-PROCESSED    PIC 9(09) COMP VALUE ZERO.
019200           05  WK-N-RECORDS-SAVED         PIC 9(09) COMP VALUE ZERO.
019300           05  WK-N-RECORDS-FAILED         PIC 9(09) COMP VALUE ZERO.
019400      *
019500       EJECT
019600       LINKAGE SECTION.
019700      *****************
019800       01  WK-LK-BATCH-SIZE              PIC 9(08) COMP.
019900      *
020000       EJECT
020100      ********************************************
020200       PROCEDURE DIVISION USING WK-LK-BATCH-SIZE.
020300      ********************************************
020400       MAIN-MODULE.
020500           PERFORM A000-INITIALIZATION-ROUTINE
020600              THRU A099-INITIALIZATION-ROUTINE-EX.
020700           PERFORM B000-READ-FEED-ROUTINE
020800              THRU B999-READ-FEED-ROUTINE-EX
020900              UNTIL WS-FEED-AT-EOF.
021000           PERFORM E500-FLUSH-FINAL-GROUP
021100              THRU E599-FLUSH-FINAL-GROUP-EX.
021200           PERFORM Z000-END-PROGRAM-ROUTINE
021300              THRU Z999-END-PROGRAM-ROUTINE-EX.
021400           STOP RUN.
021500      *
021600      *---------------------------------------------------------------*
021700       A000-INITIALIZATION-ROUTINE.
021800      *---------------------------------------------------------------*
021900           OPEN INPUT  AMFINAVF.
022000           IF NOT WK-C-SUCCESSFUL
022100               DISPLAY "WTPNAVI - OPEN FILE ERROR - AMFINAVF"
022200               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
022300               GO TO Y900-ABNORMAL-TERMINATION
022400       END-IF.
022500      *
022600           OPEN EXTEND NAVHISTF.
022700           IF NOT WK-C-SUCCESSFUL
022800               DISPLAY "WTPNAVI - OPEN FILE ERROR - NAVHISTF"
022900               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
023000               GO TO Y900-ABNORMAL-TERMINATION
023100       END-IF.
023200      *
023300           OPEN I-O WTPSCHM.
023400           IF NOT WK-C-SUCCESSFUL AND NOT WK-C-RECORD-NOT-FOUND
023500               DISPLAY "WTPNAVI - OPEN FILE ERROR - WTPSCHM"
023600               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
023700               GO TO Y900-ABNORMAL-TERMINATION
023800       END-IF.
023900      *
024000           MOVE WK-LK-BATCH-SIZE TO WK-NAVH-BUFFER-MAX.
024100           IF WK-NAVH-BUFFER-MAX = ZERO OR WK-NAVH-BUFFER-MAX > 1000
024200               MOVE 1000 TO WK-NAVH-BUFFER-MAX
024300       END-IF.
024400      *
024500           MOVE SPACES TO WK-NAVF-AMC-CONTEXT WK-NAVF-CATEGORY-CONTEXT.
024600           INITIALIZE WK-SCHM-INDEX WK-LATEST-TABLE.
024700           PERFORM A100-LOAD-SCHEME-INDEX
024800              THRU A199-LOAD-SCHEME-INDEX-EX.
024900       A099-INITIALIZATION-ROUTINE-EX.
025000       EXIT.
025100      *
025200      *---------------------------------------------------------------*
025300      * PRELOAD THE SCHEME-CODE/RRN INDEX FROM THE EXISTING MASTER    *
025400      * FILE SO A LATER UPSERT KNOWS WHICH SCHEMES ALREADY EXIST.     *
025500      *---------------------------------------------------------------*
025600       A100-LOAD-SCHEME-INDEX.
025700           MOVE ZERO TO WK-SCHM-RRN.
025800       A110-LOAD-NEXT.
025900           ADD 1 TO WK-SCHM-RRN.
026000           READ WTPSCHM.
026100           IF WK-C-SUCCESSFUL
026200               ADD 1 TO WK-SCHM-INDEX-COUNT
026300               SET WK-SCHM-IDX TO WK-SCHM-INDEX-COUNT
026400               MOVE SCHM-SCHEME-CODE TO WK-SCHM-IDX-CODE(WK-SCHM-IDX)
026500               MOVE WK-SCHM-RRN      TO WK-SCHM-IDX-RRN(WK-SCHM-IDX)
026600               GO TO A110-LOAD-NEXT
026700       END-IF.
026800       A199-LOAD-SCHEME-INDEX-EX.
026900       EXIT.
027000      *
027100      *---------------------------------------------------------------*
027200      * READ ONE LINE OF THE FEED AND ROUTE IT BY CLASSIFICATION.     *
027300      *---------------------------------------------------------------*
027400       B000-READ-FEED-ROUTINE.
027500           READ AMFINAVF INTO WK-NAVF-LINE-TEXT.
027600           IF WK-C-AT-END-OF-FILE
027700               SET WS-FEED-AT-EOF TO TRUE
027800               GO TO B999-READ-FEED-ROUTINE-EX
027900       END-IF.
028000      *
028100           IF NOT WK-C-SUCCESSFUL
028200               DISPLAY "WTPNAVI - READ FILE ERROR - AMFINAVF"
028300               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
028400               GO TO Y900-ABNORMAL-TERMINATION
028500       END-IF.
028600      *
028700           ADD 1 TO WK-N-LINES-READ.
028710           PERFORM B050-COMPUTE-LINE-LEN THRU B059-COMPUTE-LINE-LEN-EX.
028800           PERFORM C100-CLASSIFY-FEED-LINE
028900              THRU C199-CLASSIFY-FEED-LINE-EX.
029000      *
029100           EVALUATE TRUE
029200               WHEN WK-NAVF-IS-AMC-LINE
029300               WHEN WK-NAVF-IS-CATEGORY-LINE
029400                   PERFORM C200-UPDATE-CONTEXT THRU C299-UPDATE-CONTEXT-EX
029500               WHEN WK-NAVF-IS-SKIP-LINE
029600                   CONTINUE
029700               WHEN WK-NAVF-IS-DATA-LINE
029800                   PERFORM D100-PARSE-DATA-LINE
029900                      THRU D199-PARSE-DATA-LINE-EX
030000           END-EVALUATE.
030100       B999-READ-FEED-ROUTINE-EX.
030200       EXIT.
030210      *
030220      *---------------------------------------------------------------*
030230      * WTP0123 SET WK-NAVF-LINE-LEN TO THE ACTUAL DATA LENGTH OF     *
030240      * THE LINE JUST READ, TRAILING BLANKS TRIMMED.  D100/D120 SCAN *
030250      * ONLY OUT TO THIS LENGTH INSTEAD OF THE FIXED 250-BYTE MAX.   *
030260      *---------------------------------------------------------------*
030270       B050-COMPUTE-LINE-LEN.
030280           MOVE 250 TO WK-NAVF-LINE-LEN.
030290       B051-TRIM-SCAN.
030300           IF WK-NAVF-LINE-LEN = ZERO
030310               GO TO B059-COMPUTE-LINE-LEN-EX
030320           END-IF.
030330           IF WK-NAVF-LINE-TEXT(WK-NAVF-LINE-LEN:1) NOT = SPACE
030340               GO TO B059-COMPUTE-LINE-LEN-EX
030350           END-IF.
030360           SUBTRACT 1 FROM WK-NAVF-LINE-LEN.
030370           GO TO B051-TRIM-SCAN.
030380       B059-COMPUTE-LINE-LEN-EX.
030390       EXIT.
030395      *
030400      *---------------------------------------------------------------*
030500      * CLASSIFY A RAW FEED LINE - AMC-NAME / CATEGORY / SKIP / DATA. *
030600      *---------------------------------------------------------------*
030700       C100-CLASSIFY-FEED-LINE.
030800           MOVE "S" TO WK-NAVF-LINE-CLASS.
030900           MOVE ZERO TO WS-N-SEMI-COUNT.
031000           INSPECT WK-NAVF-LINE-TEXT TALLYING WS-N-SEMI-COUNT
031100               FOR ALL ";".
031200      *
031300           IF WK-NAVF-LINE-TEXT = SPACES
031400               GO TO C199-CLASSIFY-FEED-LINE-EX
031500       END-IF.
031600      *
031700           IF WS-N-SEMI-COUNT = ZERO
031800               MOVE ZERO TO WS-N-SUB
031900               INSPECT WK-NAVF-LINE-TEXT TALLYING WS-N-SUB
032000                   FOR ALL "Mutual Fund"
032100               IF WS-N-SUB NOT = ZERO
032200                   MOVE "A" TO WK-NAVF-LINE-CLASS
032300                   GO TO C199-CLASSIFY-FEED-LINE-EX
032400               END-IF
032500               MOVE ZERO TO WS-N-SUB
032600               INSPECT WK-NAVF-LINE-TEXT TALLYING WS-N-SUB
032700                   FOR ALL "Open Ended Schemes"
032800               IF WS-N-SUB NOT = ZERO
032900                   MOVE "C" TO WK-NAVF-LINE-CLASS
033000                   GO TO C199-CLASSIFY-FEED-LINE-EX
033100               END-IF
033200               GO TO C199-CLASSIFY-FEED-LINE-EX
033300       END-IF.
033400      *
033500           IF WK-NAVF-LINE-TEXT(1:11) = "Scheme Code"
033600               GO TO C199-CLASSIFY-FEED-LINE-EX
033700       END-IF.
033800      *
033900           MOVE ZERO TO WS-N-SUB.
034000           PERFORM C110-COUNT-FIELDS.
034100           IF WS-N-SUB >= 6
034200               MOVE "D" TO WK-NAVF-LINE-CLASS
034300       END-IF.
034400       C199-CLASSIFY-FEED-LINE-EX.
034500       EXIT.
034600      *
034700      * COUNT ;-DELIMITED FIELDS - ONE MORE THAN THE NUMBER OF ;'S.   *
034800       C110-COUNT-FIELDS.
034900           MOVE WS-N-SEMI-COUNT TO WS-N-SUB.
035000           ADD 1 TO WS-N-SUB.
035100      *
035200      *---------------------------------------------------------------*
035300      * AMC-NAME-LINE / CATEGORY-LINE - CARRY CONTEXT FORWARD ONLY.   *
035400      *---------------------------------------------------------------*
035500       C200-UPDATE-CONTEXT.
035600           IF WK-NAVF-IS-AMC-LINE
035700               MOVE WK-NAVF-LINE-TEXT(1:100) TO WK-NAVF-AMC-CONTEXT
035800           ELSE
035900               MOVE WK-NAVF-LINE-TEXT(1:100) TO WK-NAVF-CATEGORY-CONTEXT
036000       END-IF.
036100       C299-UPDATE-CONTEXT-EX.
036200       EXIT.
036300      *
036400      *---------------------------------------------------------------*
036500      * SPLIT THE SIX ;-DELIMITED FIELDS OF A DATA LINE.              *
036600      *---------------------------------------------------------------*
036700       D100-PARSE-DATA-LINE.
036800           MOVE SPACES TO AMFI-NAV-FEED-RECORD.
036900           MOVE 1 TO WS-N-FIELD-START.
037000           MOVE 1 TO WS-N-SUB.
037100       D110-NEXT-FIELD.
037200           PERFORM D120-FIND-FIELD-END.
037300           MOVE SPACES TO WS-C-ONE-FIELD.
037400           IF WS-N-FIELD-END > WS-N-FIELD-START
037500               MOVE WK-NAVF-LINE-TEXT(WS-N-FIELD-START:
037600                   WS-N-FIELD-END - WS-N-FIELD-START)
037700                   TO WS-C-ONE-FIELD
037800       END-IF.
037900      *
038000           EVALUATE WS-N-SUB
038100               WHEN 1 MOVE WS-C-ONE-FIELD(1:8)   TO NAVF-SCHEME-CODE
038200               WHEN 2 MOVE WS-C-ONE-FIELD(1:12)  TO NAVF-GROWTH-ISIN
038300               WHEN 3 MOVE WS-C-ONE-FIELD(1:12)  TO NAVF-DR-ISIN
038400               WHEN 4 MOVE WS-C-ONE-FIELD(1:150) TO NAVF-SCHEME-NAME
038500               WHEN 5 PERFORM D130-PARSE-NAV-VALUE
038600                         THRU D139-PARSE-NAV-VALUE-EX
038700               WHEN 6 MOVE WS-C-ONE-FIELD(1:11)  TO NAVF-NAV-DATE-TEXT
038800           END-EVALUATE.
038900      *
039000           MOVE WS-N-FIELD-END TO WS-N-FIELD-START.
039100           ADD 1 TO WS-N-FIELD-START.
039200           ADD 1 TO WS-N-SUB.
039300           IF WS-N-SUB <= 6 AND WS-N-FIELD-START <= WK-NAVF-LINE-LEN
039400               GO TO D110-NEXT-FIELD
039500       END-IF.
039600      *
039610           MOVE WS-N-SUB TO WK-NAVF-FIELD-COUNT.
039620           SUBTRACT 1 FROM WK-NAVF-FIELD-COUNT.
039630           IF WK-NAVF-FIELD-COUNT < 6
039640               DISPLAY "WTPNAVI - SHORT DATA LINE - ONLY "
039650                   WK-NAVF-FIELD-COUNT " FIELDS FOUND, 6 EXPECTED"
039660       END-IF.
039700           PERFORM D200-APPLY-ISIN-RULE THRU D299-APPLY-ISIN-RULE-EX.
039800       D199-PARSE-DATA-LINE-EX.
039900       EXIT.
040000      *
040100      * FIND THE NEXT ; (OR END OF LINE) FROM WS-N-FIELD-START.       *
040200       D120-FIND-FIELD-END.
040300           MOVE WS-N-FIELD-START TO WS-N-FIELD-END.
040400       D121-SCAN.
040500           IF WS-N-FIELD-END > WK-NAVF-LINE-LEN
040600               GO TO D129-SCAN-EX
040700       END-IF.
040800           IF WK-NAVF-LINE-TEXT(WS-N-FIELD-END:1) = ";"
040900               GO TO D129-SCAN-EX
041000       END-IF.
041100           ADD 1 TO WS-N-FIELD-END.
041200           GO TO D121-SCAN.
041300       D129-SCAN-EX.
041400       EXIT.
041500      *
041600      *---------------------------------------------------------------*
041700      * WTP0007 SPLIT THE RAW "NNN.NNNN" NAV TEXT ON ITS DECIMAL POINT *
041800      * AND MOVE EACH SIDE SEPARATELY INTO THE WK-NAVF-NAV-SCRATCH     *
041900      * FIELDS.  A STRAIGHT MOVE OF THE ALPHANUMERIC TEXT TO THE       *
042000      * NUMERIC NAVF-NAV-VALUE DOES NOT DE-EDIT THE EMBEDDED "." - IT  *
042100      * LANDS IN A DIGIT POSITION AND CORRUPTS THE PRICE.              *
042150      * WTP0123 NAVF-NAV-VALUE IS NOW PACKED, SO IT CAN NO LONGER BE   *
042160      * THE TARGET OF A PARTS REDEFINES - THE SPLIT LANDS IN THE       *
042170      * STANDALONE SCRATCH FIELDS AND D137 COMPUTES THE PACKED VALUE.  *
042200      *---------------------------------------------------------------*
042300       D130-PARSE-NAV-VALUE.
042400           MOVE ZERO TO NAVF-NAV-VALUE.
042500           MOVE 1 TO WS-N-NAV-SCAN.
042600           MOVE ZERO TO WS-N-NAV-DOT-POS.
042700       D131-FIND-DOT.
042800           IF WS-N-NAV-SCAN > 150
042900               GO TO D135-NO-DOT-FOUND
043000       END-IF.
043100           IF WS-C-ONE-FIELD(WS-N-NAV-SCAN:1) = "."
043200               MOVE WS-N-NAV-SCAN TO WS-N-NAV-DOT-POS
043300               GO TO D133-SPLIT-ON-DOT
043400       END-IF.
043500           ADD 1 TO WS-N-NAV-SCAN.
043600           GO TO D131-FIND-DOT.
043700       D133-SPLIT-ON-DOT.
043800           MOVE WS-C-ONE-FIELD(1:WS-N-NAV-DOT-POS - 1)
043900               TO WK-NAVF-NAV-WHOLE.
044000           MOVE WS-C-ONE-FIELD(WS-N-NAV-DOT-POS + 1:4)
044100               TO WK-NAVF-NAV-FRAC.
044150           GO TO D137-COMBINE-NAV-PARTS.
044300       D135-NO-DOT-FOUND.
044400      *                             NO DECIMAL POINT IN FEED - TREAT
044500      *                             THE WHOLE FIELD AS RUPEES, NO PAISE
044600           MOVE WS-C-ONE-FIELD(1:10) TO WK-NAVF-NAV-WHOLE.
044700           MOVE ZERO TO WK-NAVF-NAV-FRAC.
044750       D137-COMBINE-NAV-PARTS.
044760           COMPUTE NAVF-NAV-VALUE =
044770               WK-NAVF-NAV-WHOLE + (WK-NAVF-NAV-FRAC / 10000).
044800       D139-PARSE-NAV-VALUE-EX.
044900       EXIT.
045000      *
045100      *---------------------------------------------------------------*
045200      * APPLY ISIN-SELECTION-RULE / SCHEME-NAME-SUFFIX-RULE (CALLED). *
045300      *---------------------------------------------------------------*
045400       D200-APPLY-ISIN-RULE.
045500           MOVE NAVF-GROWTH-ISIN    TO WK-C-ISIN-GROWTH-ISIN.
045600           MOVE NAVF-DR-ISIN        TO WK-C-ISIN-DR-ISIN.
045700           MOVE NAVF-SCHEME-NAME    TO WK-C-ISIN-SCHEME-NAME.
045800           CALL "WTPISIN" USING WK-C-ISIN-RECORD.
045900      *
046000           PERFORM D300-UPSERT-SCHEME-MASTER
046100              THRU D399-UPSERT-SCHEME-MASTER-EX.
046200       D299-APPLY-ISIN-RULE-EX.
046300       EXIT.
046400      *
046500      *---------------------------------------------------------------*
046600      * UPSERT AMFI-SCHEME-MASTER - BATCH FLOW STEP 4A.               *
046700      *---------------------------------------------------------------*
046800       D300-UPSERT-SCHEME-MASTER.
046900           MOVE "N" TO WS-C-SCHM-FOUND.
047000           PERFORM D310-FIND-SCHEME-INDEX.
047100      *
047200           IF WS-SCHM-WAS-FOUND
047300               MOVE WK-SCHM-IDX-RRN(WK-SCHM-IDX) TO WK-SCHM-RRN
047400               READ WTPSCHM
047500                   INVALID KEY
047600                       DISPLAY "WTPNAVI - RELATIVE READ ERROR - WTPSCHM"
047700                       DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
047800                       ADD 1 TO WK-N-RECORDS-FAILED
047900                       GO TO D399-UPSERT-SCHEME-MASTER-EX
048000               END-READ
048100               MOVE SCHM-ISIN          TO WK-C-MSTU-MASTER-ISIN
048200               MOVE SCHM-SCHEME-NAME   TO WK-C-MSTU-MASTER-NAME
048300               MOVE WK-C-ISIN-EFFECTIVE       TO WK-C-MSTU-LINE-ISIN
048400               MOVE WK-C-ISIN-EFFECTIVE-NAME  TO WK-C-MSTU-LINE-NAME
048500               CALL "WTPMSTU" USING WK-C-MSTU-RECORD
048600               IF WK-C-MSTU-OVERWRITE
048700                   MOVE WK-C-ISIN-EFFECTIVE TO SCHM-ISIN
048800               END-IF
048900               MOVE WK-C-ISIN-EFFECTIVE-NAME TO SCHM-SCHEME-NAME
049000               MOVE WK-NAVF-AMC-CONTEXT       TO SCHM-AMC-NAME
049100               MOVE WK-NAVF-CATEGORY-CONTEXT   TO SCHM-CATEGORY
049200               MOVE NAVF-NAV-VALUE              TO SCHM-LAST-NAV-VALUE
049300               PERFORM D400-REFORMAT-NAV-DATE
049400                  THRU D419-FIND-MONTH-EX
049500               MOVE WS-N-NAVF-CCYYMMDD        TO SCHM-LAST-NAV-DATE
049600               REWRITE AMFI-SCHEME-MASTER-RECORD
049700                   INVALID KEY
049800                       DISPLAY "WTPNAVI - REWRITE ERROR - WTPSCHM"
049900                       DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
050000                       ADD 1 TO WK-N-RECORDS-FAILED
050100                       GO TO D399-UPSERT-SCHEME-MASTER-EX
050200               END-REWRITE
050300           ELSE
050400               ADD 1 TO WK-SCHM-INDEX-COUNT
050500               MOVE WK-SCHM-INDEX-COUNT  TO WK-SCHM-RRN
050600               SET WK-SCHM-IDX TO WK-SCHM-INDEX-COUNT
050700               MOVE NAVF-SCHEME-CODE TO WK-SCHM-IDX-CODE(WK-SCHM-IDX)
050800               MOVE WK-SCHM-RRN      TO WK-SCHM-IDX-RRN(WK-SCHM-IDX)
050900               MOVE SPACES TO AMFI-SCHEME-MASTER-RECORD
051000               MOVE NAVF-SCHEME-CODE       TO SCHM-SCHEME-CODE
051100               MOVE WK-C-ISIN-EFFECTIVE-NAME TO SCHM-SCHEME-NAME
051200               MOVE WK-NAVF-AMC-CONTEXT      TO SCHM-AMC-NAME
051300               MOVE WK-NAVF-CATEGORY-CONTEXT  TO SCHM-CATEGORY
051400               MOVE WK-C-ISIN-EFFECTIVE         TO SCHM-ISIN
051500               SET SCHM-IS-ACTIVE TO TRUE
051600               MOVE NAVF-NAV-VALUE               TO SCHM-LAST-NAV-VALUE
051700               PERFORM D400-REFORMAT-NAV-DATE
051800                  THRU D419-FIND-MONTH-EX
051900               MOVE WS-N-NAVF-CCYYMMDD         TO SCHM-LAST-NAV-DATE
052000               WRITE AMFI-SCHEME-MASTER-RECORD
052100                   INVALID KEY
052200                       DISPLAY "WTPNAVI - WRITE ERROR - WTPSCHM"
052300                       DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
052400                       ADD 1 TO WK-N-RECORDS-FAILED
052500                       GO TO D399-UPSERT-SCHEME-MASTER-EX
052600               END-WRITE
052700           END-IF.
052800      *
052900           PERFORM D500-APPEND-HISTORY-RECORD
053000              THRU D599-APPEND-HISTORY-RECORD-EX.
053100       D399-UPSERT-SCHEME-MASTER-EX.
053200       EXIT.
053300      *
053400      * LINEAR SEARCH OF THE SCHEME-CODE/RRN INDEX.                   *
053500       D310-FIND-SCHEME-INDEX.
053600           SET WK-SCHM-IDX TO 1.
053700           SEARCH WK-SCHM-INDEX-ENTRY
053800               AT END
053900                   MOVE "N" TO WS-C-SCHM-FOUND
054000               WHEN WK-SCHM-IDX-CODE(WK-SCHM-IDX) = NAVF-SCHEME-CODE
054100                   MOVE "Y" TO WS-C-SCHM-FOUND
054200           END-SEARCH.
054300      *
054400      * REFORMAT DD-MMM-YYYY TO CCYYMMDD - A WORKING FIELD, NOT THE   *
054500      * MASTER ITSELF, SO CALLERS MOVE WS-N-NAVF-CCYYMMDD ON.      *
054600       D400-REFORMAT-NAV-DATE.
054700           MOVE 1 TO WS-N-SUB.
054800       D410-FIND-MONTH.
054900           IF WS-N-SUB > 12
055000               MOVE ZERO TO WS-N-SUB
055100               GO TO D415-BUILD-DATE
055200       END-IF.
055300           IF WK-MONTH-NAME(WS-N-SUB) = WK-NAVF-DATE-MMM
055400               GO TO D415-BUILD-DATE
055500       END-IF.
055600           ADD 1 TO WS-N-SUB.
055700           GO TO D410-FIND-MONTH.
055800       D415-BUILD-DATE.
055900           MOVE WS-N-SUB TO WS-N-MONTH-NUM.
056000           COMPUTE WS-N-NAVF-CCYYMMDD =
056100               (WK-NAVF-DATE-CCYY * 10000) + (WS-N-MONTH-NUM * 100)
056200               + WK-NAVF-DATE-DD.
056300       D419-FIND-MONTH-EX.
056400       EXIT.
056500      *
056600      *---------------------------------------------------------------*
056700      * APPEND A NAV-HISTORY-RECORD TO THE BATCH-SIZE SAVE BUFFER.    *
056800      *---------------------------------------------------------------*
056900       D500-APPEND-HISTORY-RECORD.
057000           ADD 1 TO WK-N-RECORDS-PROCESSED.
057100           ADD 1 TO WK-NAVH-BUFFER-COUNT.
057200           SET WK-NAVH-IDX TO WK-NAVH-BUFFER-COUNT.
057300           MOVE NAVF-SCHEME-CODE     TO WK-NAVH-BUF-FUND-ID(WK-NAVH-IDX).
057400           MOVE WS-N-NAVF-CCYYMMDD TO WK-NAVH-BUF-NAV-DATE(WK-NAVH-IDX).
057500           MOVE NAVF-NAV-VALUE         TO WK-NAVH-BUF-NAV(WK-NAVH-IDX).
057600           MOVE "AMFI"
057700               TO WK-NAVH-BUF-SOURCE(WK-NAVH-IDX).
057800      *
057900           PERFORM D600-TRACK-LATEST-PER-SCHEME
058000              THRU D699-TRACK-LATEST-PER-SCHEME-EX.
058100      *
058200           IF WK-NAVH-BUFFER-COUNT >= WK-NAVH-BUFFER-MAX
058300               PERFORM E100-SAVE-BATCH-GROUP THRU E199-SAVE-BATCH-GROUP-EX
058400       END-IF.
058500       D599-APPEND-HISTORY-RECORD-EX.
058600       EXIT.
058700      *
058800      *---------------------------------------------------------------*
058900      * MAINTAIN "LATEST NAV PER SCHEME SEEN SO FAR THIS RUN" - TIES  *
059000      * RESOLVED TO WHICHEVER RECORD WAS SEEN LAST (STRICT isAfter).  *
059100      *---------------------------------------------------------------*
059200       D600-TRACK-LATEST-PER-SCHEME.
059300           SET WK-LATEST-IDX TO 1.
059400           SEARCH WK-LATEST-ENTRY
059500               AT END
059600                   ADD 1 TO WK-LATEST-COUNT
059700                   SET WK-LATEST-IDX TO WK-LATEST-COUNT
059800                   MOVE NAVF-SCHEME-CODE      TO
059900                       WK-LATEST-CODE(WK-LATEST-IDX)
060000                   MOVE WS-N-NAVF-CCYYMMDD   TO
060100                       WK-LATEST-NAV-DATE(WK-LATEST-IDX)
060200                   MOVE NAVF-NAV-VALUE           TO
060300                       WK-LATEST-NAV(WK-LATEST-IDX)
060400               WHEN WK-LATEST-CODE(WK-LATEST-IDX) = NAVF-SCHEME-CODE
060500                   IF WS-N-NAVF-CCYYMMDD >
060600                          WK-LATEST-NAV-DATE(WK-LATEST-IDX)
060700                       MOVE WS-N-NAVF-CCYYMMDD TO
060800                           WK-LATEST-NAV-DATE(WK-LATEST-IDX)
060900                       MOVE NAVF-NAV-VALUE           TO
061000                           WK-LATEST-NAV(WK-LATEST-IDX)
061100                   END-IF
061200           END-SEARCH.
061300       D699-TRACK-LATEST-PER-SCHEME-EX.
061400       EXIT.
061500      *
061600      *---------------------------------------------------------------*
061700      * SAVE A FULL GROUP, THEN REAPPLY ITS LATEST-PER-SCHEME ENTRIES *
061800      * TO THE MASTER'S LAST-NAV FIELDS - BATCH FLOW STEP 5.          *
061900      *---------------------------------------------------------------*
062000       E100-SAVE-BATCH-GROUP.
062100           SET WK-NAVH-IDX TO 1.
062200       E110-SAVE-NEXT.
062300           IF WK-NAVH-IDX > WK-NAVH-BUFFER-COUNT
062400               GO TO E190-SAVE-DONE
062500       END-IF.
062600           MOVE WK-NAVH-BUF-FUND-ID(WK-NAVH-IDX)   TO NAVH-FUND-ID.
062700           MOVE WK-NAVH-BUF-NAV-DATE(WK-NAVH-IDX)   TO NAVH-NAV-DATE.
062800           MOVE WK-NAVH-BUF-NAV(WK-NAVH-IDX)          TO NAVH-NAV.
062900           MOVE WK-NAVH-BUF-SOURCE(WK-NAVH-IDX)        TO NAVH-SOURCE.
063000           WRITE NAV-HISTORY-RECORD.
063100           IF NOT WK-C-SUCCESSFUL
063200               DISPLAY "WTPNAVI - WRITE ERROR - NAVHISTF"
063300               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
063400               ADD 1 TO WK-N-RECORDS-FAILED
063500           ELSE
063600               ADD 1 TO WK-N-RECORDS-SAVED
063700               PERFORM E200-REAPPLY-MASTER-LAST-NAV
063800       END-IF.
063900           SET WK-NAVH-IDX UP BY 1.
064000           GO TO E110-SAVE-NEXT.
064100       E190-SAVE-DONE.
064200           MOVE ZERO TO WK-NAVH-BUFFER-COUNT.
064300       E199-SAVE-BATCH-GROUP-EX.
064400       EXIT.
064500      *
064600      * ONLY REAPPLY IF THE SAVED RECORD'S NAV-DATE IS STILL THE      *
064700      * TRACKED LATEST DATE FOR THIS SCHEME (GUARDS AGAINST A STALE   *
064800      * VALUE IF THE LATEST ENTRY HAD FAILED TO SAVE).                *
064900       E200-REAPPLY-MASTER-LAST-NAV.
065000           SET WK-LATEST-IDX TO 1.
065100           SEARCH WK-LATEST-ENTRY
065200               AT END
065300                   CONTINUE
065400               WHEN WK-LATEST-CODE(WK-LATEST-IDX) = NAVH-FUND-ID
065500                   IF NAVH-NAV-DATE = WK-LATEST-NAV-DATE(WK-LATEST-IDX)
065600                       PERFORM E210-UPDATE-MASTER-RRN
065700                   END-IF
065800           END-SEARCH.
065900      *
066000       E210-UPDATE-MASTER-RRN.
066100           SET WK-SCHM-IDX TO 1.
066200           SEARCH WK-SCHM-INDEX-ENTRY
066300               AT END
066400                   CONTINUE
066500               WHEN WK-SCHM-IDX-CODE(WK-SCHM-IDX) = NAVH-FUND-ID
066600                   MOVE WK-SCHM-IDX-RRN(WK-SCHM-IDX) TO WK-SCHM-RRN
066700                   READ WTPSCHM
066800                       INVALID KEY
066900                           CONTINUE
067000                   END-READ
067100                   IF WK-C-SUCCESSFUL
067200                       MOVE NAVH-NAV      TO SCHM-LAST-NAV-VALUE
067300                       MOVE NAVH-NAV-DATE TO SCHM-LAST-NAV-DATE
067400                       REWRITE AMFI-SCHEME-MASTER-RECORD
067500                           INVALID KEY
067600                               CONTINUE
067700                       END-REWRITE
067800                   END-IF
067900           END-SEARCH.
068000      *
068100      *---------------------------------------------------------------*
068200      * FLUSH ANY PARTIAL FINAL GROUP AT END OF FILE - STEP 6.        *
068300      *---------------------------------------------------------------*
068400       E500-FLUSH-FINAL-GROUP.
068500           IF WK-NAVH-BUFFER-COUNT > ZERO
068600               PERFORM E100-SAVE-BATCH-GROUP THRU E199-SAVE-BATCH-GROUP-EX
068700       END-IF.
068800       E599-FLUSH-FINAL-GROUP-EX.
068900       EXIT.
069000      *
069100      *---------------------------------------------------------------*
069200      * ABNORMAL TERMINATION - FILE I-O ERROR THAT CANNOT BE SKIPPED. *
069300      *---------------------------------------------------------------*
069400       Y900-ABNORMAL-TERMINATION.
069500           PERFORM Z000-END-PROGRAM-ROUTINE
069600              THRU Z999-END-PROGRAM-ROUTINE-EX.
069700           STOP RUN.
069800      *
069900      *---------------------------------------------------------------*
070000       Z000-END-PROGRAM-ROUTINE.
070100      *---------------------------------------------------------------*
070200           CLOSE AMFINAVF NAVHISTF WTPSCHM.
070300           DISPLAY "WTPNAVI - LINES READ ........ " WK-N-LINES-READ.
070400           DISPLAY "WTPNAVI - RECORDS PROCESSED .. "
070500               WK-N-RECORDS-PROCESSED.
070600           DISPLAY "WTPNAVI - RECORDS SAVED ...... " WK-N-RECORDS-SAVED.
070700           DISPLAY "WTPNAVI - RECORDS FAILED ..... " WK-N-RECORDS-FAILED.
070800       Z999-END-PROGRAM-ROUTINE-EX.
070900       EXIT.
071000      *
071100      ******************************************************************
071200      *************** END OF PROGRAM SOURCE - WTPNAVI ****************
071300      ******************************************************************
