000100      *----------------------------------------------------------------*
000200      * WTPMSTL.cpybk
000300      * LINKAGE AREA FOR CALLED ROUTINE WTPMSTU - MASTER-UPDATE-RULE
000400      * (ISIN OVERWRITE DECISION ONLY - NAME/AMC/CATEGORY/LAST-NAV
000500      * ARE ALWAYS REFRESHED UNCONDITIONALLY BY THE CALLER, WTPNAVI).
000600      *----------------------------------------------------------------*
000700      * HISTORY OF MODIFICATION:
000800      *----------------------------------------------------------------*
000900      * WTP0001 09/08/2026 RKN    - REQ#88014 - INITIAL VERSION
001000      *----------------------------------------------------------------*
001100       01  WK-C-MSTU-RECORD.
001200           05  WK-C-MSTU-INPUT.
001300               10  WK-C-MSTU-MASTER-ISIN    PIC X(012).
001400               10  WK-C-MSTU-MASTER-NAME    PIC X(150).
001500               10  WK-C-MSTU-LINE-ISIN      PIC X(012).
001600               10  WK-C-MSTU-LINE-NAME      PIC X(150).
001700           05  WK-C-MSTU-OUTPUT.
001800               10  WK-C-MSTU-OVERWRITE-FLG  PIC X(001).
001900                   88  WK-C-MSTU-OVERWRITE          VALUE "Y".
002000                   88  WK-C-MSTU-DO-NOT-OVERWRITE   VALUE "N".
002100               10  WK-C-MSTU-MASTER-CLASS   PIC X(001).
002200                   88  WK-C-MSTU-MASTER-IS-GROWTH   VALUE "G".
002300                   88  WK-C-MSTU-MASTER-IS-DR       VALUE "D".
002400                   88  WK-C-MSTU-MASTER-IS-NEITHER  VALUE "N".
002500               10  WK-C-MSTU-LINE-CLASS     PIC X(001).
002600                   88  WK-C-MSTU-LINE-IS-GROWTH     VALUE "G".
002700                   88  WK-C-MSTU-LINE-IS-DR         VALUE "D".
002800                   88  WK-C-MSTU-LINE-IS-NEITHER    VALUE "N".
