000100      *----------------------------------------------------------------*
000200      * WTPTRAN.cpybk
000300      * TRANSACTION-RECORD - ONE ROW PER TRANSACTION BELONGING TO THE
000400      * CLIENT/USER WHOSE STP SUMMARY IS BEING RUN.  INPUT TO WTPSTPS.
000500      *----------------------------------------------------------------*
000600      * HISTORY OF MODIFICATION:
000700      *----------------------------------------------------------------*
000800      * WTP0001 09/08/2026 RKN    - REQ#88015 - INITIAL VERSION
000900      *                             RECORD WIDENED BY 4 BYTES OF
001000      *                             TRAILING FILLER FOR FUTURE GROWTH
001010      * WTP0126 09/08/2026 ASB    - QA FINDING - AMOUNT AND SOURCE-
001020      *                             BALANCE REPACKED TO COMP-3 TO MATCH
001030      *                             SHOP STANDARD FOR MONEY FIELDS.
001040      *                             DATE-PARTS TRAILING FILLER RESIZED
001050      *                             TO MATCH THE NOW SHORTER RECORD.
001100      *----------------------------------------------------------------*
001200       01  TRANSACTION-RECORD.
001300           05  TRAN-TRANSACTION-ID      PIC 9(009).
001400      *                             SURROGATE KEY
001500           05  TRAN-CLIENT-ID            PIC 9(009).
001600      *                             OWNING CLIENT
001700           05  TRAN-TRANSACTION-TYPE     PIC X(032).
001800      *                             SIP / STP / SWP / LUMPSUM
001900           05  TRAN-TRANSACTION-DATE     PIC 9(008).
002000      *                             CCYYMMDD - BOOKED DATE
002100           05  TRAN-AMOUNT               PIC 9(14)V9(06) COMP-3.
002200      *                             TRANSACTION AMOUNT
002300           05  TRAN-STATUS               PIC X(032).
002400               88  TRAN-STATUS-IS-BLANK           VALUE SPACES.
002500      *                             ACTIVE / STOPPED / COMPLETED
002600           05  TRAN-NEXT-EXECUTION-DATE  PIC 9(008).
002700      *                             CCYYMMDD, MAY BE ZERO/BLANK
002800           05  TRAN-EXPIRY-DATE          PIC 9(008).
002900      *                             CCYYMMDD, MAY BE ZERO/BLANK
003000           05  TRAN-SOURCE-BALANCE       PIC 9(14)V9(06) COMP-3.
003100      *                             BALANCE IN THE STP'S SOURCE FUND
003200           05  FILLER                    PIC X(004).
003300      *                             RESERVED - FUTURE GROWTH

003400      * ALTERNATE VIEW - TRANSACTION-DATE SPLIT INTO ITS CENTURY/YEAR/
003500      * MONTH/DAY SUBFIELDS FOR THE MONTHLY-TREND MONTH-NAME LOOKUP.
003600       01  TRAN-DATE-PARTS REDEFINES TRANSACTION-RECORD.
003700           05  FILLER                    PIC X(018).
003800           05  TRAN-BOOKED-CC            PIC 9(002).
003900           05  TRAN-BOOKED-YY            PIC 9(002).
004000           05  TRAN-BOOKED-MM            PIC 9(002).
004100           05  TRAN-BOOKED-DD            PIC 9(002).
004200           05  FILLER                    PIC X(106).
