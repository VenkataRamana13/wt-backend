000100      *************************
000200       IDENTIFICATION DIVISION.
000300      *************************
000400       PROGRAM-ID.      WTPSTPS.
000500       AUTHOR.          D A FERREIRA.
000600       INSTALLATION.    WEALTH-TECH PLATFORM BATCH - CLIENT SERVICING.
000700       DATE-WRITTEN.    08 JUN 1990.
000800       DATE-COMPILED.
000900       SECURITY.        UNCLASSIFIED.
001000      *
001100      *DESCRIPTION :  STP-SUMMARY MAIN BATCH DRIVER.  READS ONE CLIENT'S
001200      *               TRANSACTION EXTRACT, FILTERS TO STP-TYPE ROWS,
001300      *               ACCUMULATES THE FOUR STATUS-BUCKET COUNTS AND THE
001400      *               MONTH-BY-MONTH AMOUNT TREND OVER THE CALLER'S
001500      *               TRAILING WINDOW, AND PRINTS STP-SUMMARY-REPORT.
001600      *
001700      *================================================================
001800      * HISTORY OF MODIFICATION:
001900      *================================================================
002000      *  INITIALS   CHG DATE    REQUEST NO.   NARRATIVE OF CHANGE
002100      *----------------------------------------------------------------
002200      * DAF     08/06/1990  WTP0021     INITIAL VERSION - NIGHTLY  WTP0021
002300      *                                 STATUS ROLL-UP FOR THE BRANCH
002400      *                                 SERVICING DESK, TERMINAL PRINT
002500      *                                 ONLY.
002600      *----------------------------------------------------------------
002700      * SKL     14/02/1993  WTP0044     ADDED THE EXPIRING-IN-90-D WTP0044
002800      *                                 BUCKET AT THE SERVICING DESK'S
002900      *                                 REQUEST - FOLDS-FORWARD RENEWAL
003000      *                                 REMINDERS.
003100      *----------------------------------------------------------------
003200      * MCW     30/09/1998  WTP0069     Y2K REMEDIATION - ALL WIND WTP0069
003300      *                                 EXPIRY DATE MATH CONVERTED FROM
003400      *                                 2-DIGIT TO 4-DIGIT CENTURY.
003500      *----------------------------------------------------------------
003600      * MCW     11/02/2003  WTP0081     CONVERTED FOR AS/400 ILE C WTP0081
003700      *----------------------------------------------------------------
003800      * PNS     14/05/2009  WTP0095     MONTHLY TREND SECTION ADDE WTP0095
003900      *                                 THE REPORT TAIL - REQUEST FROM
004000      *                                 REGIONAL MANAGERS REVIEW.
004100      *----------------------------------------------------------------
004200      * RKN     09/08/2026  WTP0121     REQ#88015 - REWORKED AS TH WTP0121
004300      *                                 STP-SUMMARY BATCH DRIVER AGAINST
004400      *                                 THE NEW TRANSACTION-EXTRACT FILE.
004450      *----------------------------------------------------------------
004460      * RKN     09/08/2026  WTP0123     QA FINDING - REPORT HEADER WTP0123
004470      *                                 WAS MISSING RUN DATE AND THE
004480      *                                 TREND COLUMN-HEADER RULE LINE -
004490      *                                 BOTH ADDED TO MATCH THE DESK'S
004495      *                                 SIGNED-OFF REPORT TEMPLATE.
004500      *----------------------------------------------------------------
004600       EJECT
004700      **********************
004800       ENVIRONMENT DIVISION.
004900      **********************
005000       CONFIGURATION SECTION.
005100       SOURCE-COMPUTER.  IBM-AS400.
005200       OBJECT-COMPUTER.  IBM-AS400.
005300       SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005400                         C01 IS TOP-OF-FORM
005500                         UPSI-0 IS UPSI-SWITCH-0
005600                           ON  STATUS IS U0-ON
005700                           OFF STATUS IS U0-OFF.
005800      *
005900       INPUT-OUTPUT SECTION.
006000       FILE-CONTROL.
006100           SELECT TRANEXTF   ASSIGN TO TRANEXTF
006200                  ORGANIZATION  IS SEQUENTIAL
006300                  FILE STATUS   IS WK-C-FILE-STATUS.
006400      *
006500           SELECT STPRPTF    ASSIGN TO STPRPTF
006600                  ORGANIZATION  IS SEQUENTIAL
006700                  FILE STATUS   IS WK-C-FILE-STATUS.
006800      *
006900       EJECT
007000      ***************
007100       DATA DIVISION.
007200      ***************
007300       FILE SECTION.
007400      ***************
007500       FD  TRANEXTF
007600           LABEL RECORDS ARE OMITTED
007700           DATA RECORD IS TRANSACTION-RECORD.
007800           COPY WTPTRAN.
007900      *
008000       FD  STPRPTF
008100           LABEL RECORDS ARE OMITTED
008200           DATA RECORD IS WK-C-PRINT-LINE.
008300       01  WK-C-PRINT-LINE                  PIC X(80).
008400      *
008500       EJECT
008600      *************************
008700       WORKING-STORAGE SECTION.
008800      *************************
008900       01  FILLER               PIC X(24) VALUE
009000           "** PROGRAM WTPSTPS  **".
009100      *
009200       01  WK-C-COMMON.
009300           COPY WTPCSTA.
009400      *
009500       01  WK-C-WORK-AREA.
009600           05  WS-C-EOF-TRAN            PIC X(01) VALUE "N".
009700               88  WS-TRAN-AT-EOF                VALUE "Y".
009800           05  WS-C-STP-FLAG            PIC X(01) VALUE "N".
009900               88  WS-TRAN-IS-STP                VALUE "Y".
010000               88  WS-TRAN-NOT-STP                VALUE "N".
010100           05  WS-C-UPPER-TYPE          PIC X(32).
010200           05  WS-C-UPPER-STATUS        PIC X(32).
010300           05  WS-N-SUB                 PIC 9(03) COMP VALUE ZERO.
010400           05  WS-N-TOTAL-MONTHS        PIC 9(06) COMP VALUE ZERO.
010500           05  WS-N-WINDOW-MONTHS       PIC 9(06) COMP VALUE ZERO.
010600           05  WS-N-THRESHOLD-MONTHS    PIC 9(06) COMP VALUE ZERO.
010700           05  WS-N-ENTRY-MONTHS        PIC 9(06) COMP VALUE ZERO.
010800           05  WS-N-MONTH-NUM           PIC 9(02) COMP VALUE ZERO.
010900           05  FILLER                   PIC X(02).
011000      *
011100      * ------------- ALPHABET PAIR FOR MANUAL UPPERCASE --------------*
011200       01  WS-C-LOWER-ALPHA        PIC X(26) VALUE
011300           "abcdefghijklmnopqrstuvwxyz".
011400       01  WS-C-UPPER-ALPHA        PIC X(26) VALUE
011500           "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
011600       01  WS-C-UPPER-ALPHA-TBL REDEFINES WS-C-UPPER-ALPHA.
011700           05  WS-C-UPPER-ALPHA-CHAR   PIC X(01) OCCURS 26 TIMES.
011800      *
011900       01  WK-MONTH-NAME-TABLE.
012000           05  WK-MONTH-NAME OCCURS 12 TIMES PIC X(03) VALUE
012100               "JanFebMarAprMayJunJulAugSepOctNovDec".
012200      *
012300      * ---------------- WINDOW-START AND THRESHOLD DATES -------------*
012400       01  WK-C-RUN-DATE-AREA.
012500           05  WK-RUN-DATE              PIC 9(08).
012600           05  FILLER                   PIC X(02).
012700       01  WK-RUN-DATE-PARTS REDEFINES WK-C-RUN-DATE-AREA.
012800           05  WK-RUN-CCYY              PIC 9(04).
012900           05  WK-RUN-MM                PIC 9(02).
013000           05  WK-RUN-DD                PIC 9(02).
013100           05  FILLER                   PIC X(02).
013200      *
013300       01  WK-WINDOW-START              PIC 9(08) VALUE ZERO.
013400       01  WK-WINDOW-START-PARTS REDEFINES WK-WINDOW-START.
013500           05  WK-WS-CCYY               PIC 9(04).
013600           05  WK-WS-MM                 PIC 9(02).
013700           05  WK-WS-DD                 PIC 9(02).
013800      *
013900       01  WK-THRESHOLD-DATE            PIC 9(08) VALUE ZERO.
014000       01  WK-THRESHOLD-DATE-PARTS REDEFINES WK-THRESHOLD-DATE.
014100           05  WK-TH-CCYY               PIC 9(04).
014200           05  WK-TH-MM                 PIC 9(02).
014300           05  WK-TH-DD                 PIC 9(02).
014400      *
014500      * ---------------- MONTHLY TREND TABLE - UP TO 60 MONTHS ---------*
014600       01  WK-TREND-COUNT               PIC 9(03) COMP VALUE ZERO.
014700       01  WK-TREND-TABLE.
014800           05  WK-TREND-ENTRY OCCURS 60 TIMES.
014900               10  WK-TREND-MONTH-NAME  PIC X(03).
015000               10  WK-TREND-AMOUNT      PIC 9(14)V9(06).
015100      *
015200      * ------------------- STP-SUMMARY-RESULT COUNTS -----------------*
015300       01  WK-C-STP-SUMMARY-RESULT.
015400           05  WK-ACTIVE-STP-COUNT        PIC 9(09) COMP VALUE ZERO.
015500           05  WK-EXECUTING-TODAY-COUNT    PIC 9(09) COMP VALUE ZERO.
015600           05  WK-EXPIRING-3-MONTHS-COUNT   PIC 9(09) COMP VALUE ZERO.
015700           05  WK-ZERO-BALANCE-COUNT         PIC 9(09) COMP VALUE ZERO.
015800           05  FILLER                        PIC X(02).
015900      *
016000      * ------------------ PRINT-LINE LAYOUTS - STP-SUMMARY-REPORT -----*
016100       01  WK-RL-REPORT-HEADER.
016200           05  RL-HD-TITLE                 PIC X(52) VALUE
016300               "STP SUMMARY REPORT".
016400           05  RL-HD-RUNDATE-LIT           PIC X(10) VALUE
016500               "RUN DATE: ".
016600           05  RL-HD-CCYY                  PIC 9(04).
016700           05  RL-HD-DASH1                 PIC X(01) VALUE "-".
016800           05  RL-HD-MM                    PIC 9(02).
016900           05  RL-HD-DASH2                 PIC X(01) VALUE "-".
017000           05  RL-HD-DD                    PIC 9(02).
017100           05  FILLER                      PIC X(08).
017200       01  WK-RL-COUNT-LINE.
017300           05  RL-LABEL                    PIC X(30).
017400           05  RL-COUNT                    PIC ZZZ,ZZZ,ZZ9.
017500           05  FILLER                      PIC X(39).
017600      *
017700       01  WK-RL-TREND-LINE.
017800           05  RL-TR-MONTH                 PIC X(03).
017900           05  FILLER                      PIC X(07) VALUE SPACES.
018000           05  RL-TR-AMOUNT                PIC ZZ,ZZZ,ZZZ,ZZZ,ZZ9.999999.
018100           05  FILLER                      PIC X(45).
018200      *
018300       EJECT
018400       LINKAGE SECTION.
018500      *****************
018600       01  WK-LK-CLIENT-ID               PIC 9(09).
018700       01  WK-LK-MONTHS-BACK             PIC 9(03) COMP.
018800       01  WK-LK-RUN-DATE                PIC 9(08).
018900      *
019000       EJECT
019100      ************************************************************
019200       PROCEDURE DIVISION USING WK-LK-CLIENT-ID
019300                                 WK-LK-MONTHS-BACK
019400                                 WK-LK-RUN-DATE.
019500      ************************************************************
019600       MAIN-MODULE.
019700           PERFORM A000-INITIALIZATION-ROUTINE
019800              THRU A099-INITIALIZATION-ROUTINE-EX.
019900           PERFORM B000-READ-TRANSACTION-ROUTINE
020000              THRU B999-READ-TRANSACTION-ROUTINE-EX
020100              UNTIL WS-TRAN-AT-EOF.
020200           PERFORM D000-PRINT-REPORT THRU D999-PRINT-REPORT-EX.
020300           PERFORM Z000-END-PROGRAM-ROUTINE
020400              THRU Z999-END-PROGRAM-ROUTINE-EX.
020500           STOP RUN.
020600      *
020700      *---------------------------------------------------------------*
020800       A000-INITIALIZATION-ROUTINE.
020900      *---------------------------------------------------------------*
021000           OPEN INPUT  TRANEXTF.
021100           IF NOT WK-C-SUCCESSFUL
021200               DISPLAY "WTPSTPS - OPEN FILE ERROR - TRANEXTF"
021300               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
021400               GO TO Y900-ABNORMAL-TERMINATION
021500       END-IF.
021600      *
021700           OPEN OUTPUT STPRPTF.
021800           IF NOT WK-C-SUCCESSFUL
021900               DISPLAY "WTPSTPS - OPEN FILE ERROR - STPRPTF"
022000               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
022100               GO TO Y900-ABNORMAL-TERMINATION
022200       END-IF.
022300      *
022400           MOVE WK-LK-RUN-DATE TO WK-RUN-DATE.
022500           PERFORM A100-COMPUTE-WINDOW-START
022600              THRU A199-COMPUTE-WINDOW-START-EX.
022700           PERFORM A200-BUILD-TREND-TABLE
022800              THRU A299-BUILD-TREND-TABLE-EX.
022900      *
023000           PERFORM A300-COMPUTE-THRESHOLD-DATE
023100              THRU A399-COMPUTE-THRESHOLD-DATE-EX.
023200       A099-INITIALIZATION-ROUTINE-EX.
023300       EXIT.
023400      *
023500      *---------------------------------------------------------------*
023600      * WINDOW-START = FIRST DAY OF THE MONTH (MONTHS-BACK - 1) MONTHS *
023700      * BEFORE RUN-DATE'S MONTH.                                      *
023800      *---------------------------------------------------------------*
023900       A100-COMPUTE-WINDOW-START.
024000           COMPUTE WS-N-TOTAL-MONTHS =
024100               (WK-RUN-CCYY * 12) + WK-RUN-MM.
024200           COMPUTE WS-N-WINDOW-MONTHS =
024300               WS-N-TOTAL-MONTHS - (WK-LK-MONTHS-BACK - 1).
024400      *
024500           COMPUTE WK-WS-CCYY = (WS-N-WINDOW-MONTHS - 1) / 12.
024600           COMPUTE WK-WS-MM =
024700               WS-N-WINDOW-MONTHS - (WK-WS-CCYY * 12).
024800           MOVE 1 TO WK-WS-DD.
024900       A199-COMPUTE-WINDOW-START-EX.
025000       EXIT.
025100      *
025200      *---------------------------------------------------------------*
025300      * ONE TREND-TABLE ENTRY PER MONTH, WINDOW-START THRU RUN-DATE,  *
025400      * CHRONOLOGICAL ORDER, KEYED BY 3-LETTER MONTH NAME ONLY.       *
025500      *---------------------------------------------------------------*
025600       A200-BUILD-TREND-TABLE.
025700           MOVE ZERO TO WK-TREND-COUNT.
025800           MOVE 1 TO WS-N-SUB.
025900       A210-NEXT-ENTRY.
026000           IF WS-N-SUB > WK-LK-MONTHS-BACK OR WS-N-SUB > 60
026100               GO TO A299-BUILD-TREND-TABLE-EX
026200       END-IF.
026300      *
026400           COMPUTE WS-N-ENTRY-MONTHS =
026500               WS-N-WINDOW-MONTHS + WS-N-SUB - 1.
026600           COMPUTE WS-N-MONTH-NUM =
026700               WS-N-ENTRY-MONTHS -
026800               (((WS-N-ENTRY-MONTHS - 1) / 12) * 12).
026900      *
027000           ADD 1 TO WK-TREND-COUNT.
027100           MOVE WK-MONTH-NAME(WS-N-MONTH-NUM)
027200                                TO WK-TREND-MONTH-NAME(WK-TREND-COUNT).
027300           MOVE ZERO            TO WK-TREND-AMOUNT(WK-TREND-COUNT).
027400      *
027500           ADD 1 TO WS-N-SUB.
027600           GO TO A210-NEXT-ENTRY.
027700       A299-BUILD-TREND-TABLE-EX.
027800       EXIT.
027900      *
028000      *---------------------------------------------------------------*
028100      * THRESHOLD-DATE = RUN-DATE + 3 CALENDAR MONTHS (SAME DAY).     *
028200      *---------------------------------------------------------------*
028300       A300-COMPUTE-THRESHOLD-DATE.
028400           COMPUTE WS-N-THRESHOLD-MONTHS = WS-N-TOTAL-MONTHS + 3.
028500           COMPUTE WK-TH-CCYY = (WS-N-THRESHOLD-MONTHS - 1) / 12.
028600           COMPUTE WK-TH-MM =
028700               WS-N-THRESHOLD-MONTHS - (WK-TH-CCYY * 12).
028800           MOVE WK-RUN-DD TO WK-TH-DD.
028900       A399-COMPUTE-THRESHOLD-DATE-EX.
029000       EXIT.
029100      *
029200      *---------------------------------------------------------------*
029300      * READ ONE TRANSACTION AND, IF IT IS AN STP ROW, ACCUMULATE.    *
029400      *---------------------------------------------------------------*
029500       B000-READ-TRANSACTION-ROUTINE.
029600           READ TRANEXTF.
029700           IF WK-C-AT-END-OF-FILE
029800               SET WS-TRAN-AT-EOF TO TRUE
029900               GO TO B999-READ-TRANSACTION-ROUTINE-EX
030000       END-IF.
030100      *
030200           IF NOT WK-C-SUCCESSFUL
030300               DISPLAY "WTPSTPS - READ FILE ERROR - TRANEXTF"
030400               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
030500               GO TO Y900-ABNORMAL-TERMINATION
030600       END-IF.
030700      *
030800           PERFORM B100-FILTER-STP-TYPE THRU B199-FILTER-STP-TYPE-EX.
030900           IF WS-TRAN-IS-STP
031000               PERFORM C100-COUNT-ACTIVE THRU C199-COUNT-ACTIVE-EX
031100               PERFORM C200-COUNT-EXECUTING-TODAY
031200                  THRU C299-COUNT-EXECUTING-TODAY-EX
031300               PERFORM C300-COUNT-EXPIRING-3-MONTHS
031400                  THRU C399-COUNT-EXPIRING-3-MONTHS-EX
031500               PERFORM C400-COUNT-ZERO-BALANCE
031600                  THRU C499-COUNT-ZERO-BALANCE-EX
031700               PERFORM C500-ACCUMULATE-MONTHLY-TREND
031800                  THRU C599-ACCUMULATE-MONTHLY-TREND-EX
031900       END-IF.
032000       B999-READ-TRANSACTION-ROUTINE-EX.
032100       EXIT.
032200      *
032300      *---------------------------------------------------------------*
032400      * TRANSACTION-TYPE = "STP", CASE-INSENSITIVE.                   *
032500      *---------------------------------------------------------------*
032600       B100-FILTER-STP-TYPE.
032700           MOVE TRAN-TRANSACTION-TYPE TO WS-C-UPPER-TYPE.
032800           INSPECT WS-C-UPPER-TYPE
032900               CONVERTING WS-C-LOWER-ALPHA TO WS-C-UPPER-ALPHA.
033000           IF WS-C-UPPER-TYPE = "STP"
033100               SET WS-TRAN-IS-STP TO TRUE
033200           ELSE
033300               SET WS-TRAN-NOT-STP TO TRUE
033400       END-IF.
033500       B199-FILTER-STP-TYPE-EX.
033600       EXIT.
033700      *
033800      *---------------------------------------------------------------*
033900       C100-COUNT-ACTIVE.
034000      *---------------------------------------------------------------*
034100           MOVE TRAN-STATUS TO WS-C-UPPER-STATUS.
034200           INSPECT WS-C-UPPER-STATUS
034300               CONVERTING WS-C-LOWER-ALPHA TO WS-C-UPPER-ALPHA.
034400           IF WS-C-UPPER-STATUS = "ACTIVE"
034500               ADD 1 TO WK-ACTIVE-STP-COUNT
034600       END-IF.
034700       C199-COUNT-ACTIVE-EX.
034800       EXIT.
034900      *
035000      *---------------------------------------------------------------*
035100       C200-COUNT-EXECUTING-TODAY.
035200      *---------------------------------------------------------------*
035300           IF TRAN-NEXT-EXECUTION-DATE NOT = ZERO
035400              AND TRAN-NEXT-EXECUTION-DATE = WK-RUN-DATE
035500               ADD 1 TO WK-EXECUTING-TODAY-COUNT
035600       END-IF.
035700       C299-COUNT-EXECUTING-TODAY-EX.
035800       EXIT.
035900      *
036000      *---------------------------------------------------------------*
036100      * STRICT OPEN INTERVAL: RUN-DATE < EXPIRY-DATE < THRESHOLD-DATE. *
036200      *---------------------------------------------------------------*
036300       C300-COUNT-EXPIRING-3-MONTHS.
036400           IF TRAN-EXPIRY-DATE NOT = ZERO
036500              AND TRAN-EXPIRY-DATE > WK-RUN-DATE
036600              AND TRAN-EXPIRY-DATE < WK-THRESHOLD-DATE
036700               ADD 1 TO WK-EXPIRING-3-MONTHS-COUNT
036800       END-IF.
036900       C399-COUNT-EXPIRING-3-MONTHS-EX.
037000       EXIT.
037100      *
037200      *---------------------------------------------------------------*
037300       C400-COUNT-ZERO-BALANCE.
037400      *---------------------------------------------------------------*
037500           IF TRAN-SOURCE-BALANCE = ZERO
037600               ADD 1 TO WK-ZERO-BALANCE-COUNT
037700       END-IF.
037800       C499-COUNT-ZERO-BALANCE-EX.
037900       EXIT.
038000      *
038100      *---------------------------------------------------------------*
038200      * ADD AMOUNT TO THE TREND ENTRY MATCHING TRANSACTION-DATE'S     *
038300      * MONTH NAME - BY NAME ONLY, PER THE SOURCE SYSTEM'S QUIRK.     *
038400      *---------------------------------------------------------------*
038500       C500-ACCUMULATE-MONTHLY-TREND.
038600           IF TRAN-TRANSACTION-DATE = ZERO
038700               GO TO C599-ACCUMULATE-MONTHLY-TREND-EX
038800       END-IF.
038900           IF TRAN-TRANSACTION-DATE < WK-WINDOW-START
039000               GO TO C599-ACCUMULATE-MONTHLY-TREND-EX
039100       END-IF.
039200      *
039300           MOVE 1 TO WS-N-SUB.
039400       C510-FIND-ENTRY.
039500           IF WS-N-SUB > WK-TREND-COUNT
039600               GO TO C599-ACCUMULATE-MONTHLY-TREND-EX
039700       END-IF.
039800           IF WK-TREND-MONTH-NAME(WS-N-SUB) =
039900              WK-MONTH-NAME(TRAN-BOOKED-MM)
040000               ADD TRAN-AMOUNT TO WK-TREND-AMOUNT(WS-N-SUB)
040100               GO TO C599-ACCUMULATE-MONTHLY-TREND-EX
040200       END-IF.
040300           ADD 1 TO WS-N-SUB.
040400           GO TO C510-FIND-ENTRY.
040500       C599-ACCUMULATE-MONTHLY-TREND-EX.
040600       EXIT.
040700      *
040800      *---------------------------------------------------------------*
040900      * PRINT STP-SUMMARY-REPORT.                                     *
041000      *---------------------------------------------------------------*
041100       D000-PRINT-REPORT.
041200           MOVE SPACES TO WK-C-PRINT-LINE.
041300           MOVE WK-RUN-CCYY               TO RL-HD-CCYY.
041400           MOVE WK-RUN-MM                 TO RL-HD-MM.
041500           MOVE WK-RUN-DD                 TO RL-HD-DD.
041600           MOVE WK-RL-REPORT-HEADER       TO WK-C-PRINT-LINE.
041700           WRITE WK-C-PRINT-LINE.
041800      *
041900           PERFORM D900-WRITE-RULE-LINE THRU D999-WRITE-RULE-LINE-EX.
042000      *
042100           MOVE "ACTIVE STPs .................." TO RL-LABEL.
042200           MOVE WK-ACTIVE-STP-COUNT              TO RL-COUNT.
042300           MOVE WK-RL-COUNT-LINE                 TO WK-C-PRINT-LINE.
042400           WRITE WK-C-PRINT-LINE.
042500      *
042600           MOVE "EXECUTING TODAY .............."  TO RL-LABEL.
042700           MOVE WK-EXECUTING-TODAY-COUNT          TO RL-COUNT.
042800           MOVE WK-RL-COUNT-LINE                 TO WK-C-PRINT-LINE.
042900           WRITE WK-C-PRINT-LINE.
043000      *
043100           MOVE "EXPIRING NEXT 3 MONTHS ......"   TO RL-LABEL.
043200           MOVE WK-EXPIRING-3-MONTHS-COUNT        TO RL-COUNT.
043300           MOVE WK-RL-COUNT-LINE                 TO WK-C-PRINT-LINE.
043400           WRITE WK-C-PRINT-LINE.
043500      *
043600           MOVE "ZERO BALANCE COUNT .........."   TO RL-LABEL.
043700           MOVE WK-ZERO-BALANCE-COUNT             TO RL-COUNT.
043800           MOVE WK-RL-COUNT-LINE                 TO WK-C-PRINT-LINE.
043900           WRITE WK-C-PRINT-LINE.
044000      *
044100           MOVE SPACES TO WK-C-PRINT-LINE.
044200           WRITE WK-C-PRINT-LINE.
044300      *
044400           MOVE SPACES TO WK-C-PRINT-LINE.
044500           MOVE "MONTHLY TREND" TO WK-C-PRINT-LINE.
044600           WRITE WK-C-PRINT-LINE.
044700      *
044800           MOVE SPACES TO WK-C-PRINT-LINE.
044900           MOVE "MONTH     AMOUNT" TO WK-C-PRINT-LINE.
045000           WRITE WK-C-PRINT-LINE.
045100           MOVE SPACES TO WK-C-PRINT-LINE.
045200           MOVE "---       -----------------" TO WK-C-PRINT-LINE.
045300           WRITE WK-C-PRINT-LINE.
045400      *
045500           PERFORM D100-PRINT-TREND-LINE THRU D199-PRINT-TREND-LINE-EX
045600               VARYING WS-N-SUB FROM 1 BY 1
045700               UNTIL WS-N-SUB > WK-TREND-COUNT.
045800      *
045900           PERFORM D900-WRITE-RULE-LINE THRU D999-WRITE-RULE-LINE-EX.
046000       D999-PRINT-REPORT-EX.
046100       EXIT.
046200      *
046300       D100-PRINT-TREND-LINE.
046400           MOVE WK-TREND-MONTH-NAME(WS-N-SUB)  TO RL-TR-MONTH.
046500           MOVE WK-TREND-AMOUNT(WS-N-SUB)      TO RL-TR-AMOUNT.
046600           MOVE WK-RL-TREND-LINE               TO WK-C-PRINT-LINE.
046700           WRITE WK-C-PRINT-LINE.
046800       D199-PRINT-TREND-LINE-EX.
046900       EXIT.
047000      *
047100       D900-WRITE-RULE-LINE.
047200           MOVE SPACES TO WK-C-PRINT-LINE.
047300           MOVE "--------------------------------------------------"
047400               TO WK-C-PRINT-LINE.
047500           WRITE WK-C-PRINT-LINE.
047600       D999-WRITE-RULE-LINE-EX.
047700       EXIT.
047800      *
047900       Y900-ABNORMAL-TERMINATION.
048000           PERFORM Z000-END-PROGRAM-ROUTINE
048100              THRU Z999-END-PROGRAM-ROUTINE-EX.
048200           STOP RUN.
048300      *
048400      *---------------------------------------------------------------*
048500       Z000-END-PROGRAM-ROUTINE.
048600      *---------------------------------------------------------------*
048700           CLOSE TRANEXTF STPRPTF.
048800       Z999-END-PROGRAM-ROUTINE-EX.
048900       EXIT.
049000      *
049100      ******************************************************************
049200      *************** END OF PROGRAM SOURCE - WTPSTPS ****************
049300      ******************************************************************
