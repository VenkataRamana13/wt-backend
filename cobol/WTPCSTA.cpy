000100      *----------------------------------------------------------------*
000200      * WTPCSTA.cpybk
000300      * COMMON FILE STATUS WORK AREA AND CONDITION NAMES - WTP SYSTEM
000400      * ADAPTED FROM THE TRF SYSTEM'S COMMON STATUS COPYBOOK FOR USE
000500      * BY THE WEALTH-TECH PLATFORM (WTP) BATCH PROGRAMS.
000600      *----------------------------------------------------------------*
000700      * HISTORY OF MODIFICATION:
000800      *----------------------------------------------------------------*
000900      * WTP0001 09/08/2026 RKN    - REQ#88014 - INITIAL VERSION FOR
001000      *                             WTP NAV/STP/AUM BATCH SLICE
001100      *----------------------------------------------------------------*
001200       01  WK-C-FILE-STATUS            PIC X(02) VALUE "00".
001300           88  WK-C-SUCCESSFUL                   VALUE "00".
001400           88  WK-C-END-OF-FILE                  VALUE "10".
001500           88  WK-C-RECORD-NOT-FOUND             VALUE "23".
001600           88  WK-C-DUPLICATE-KEY                VALUE "22".
001700           88  WK-C-AT-END-OF-FILE               VALUE "10" "46".
