000100      *----------------------------------------------------------------*
000200      * WTPISNL.cpybk
000300      * LINKAGE AREA FOR CALLED ROUTINE WTPISIN - ISIN-SELECTION-RULE
000400      * AND SCHEME-NAME-SUFFIX-RULE.
000500      *----------------------------------------------------------------*
000600      * HISTORY OF MODIFICATION:
000700      *----------------------------------------------------------------*
000800      * WTP0001 09/08/2026 RKN    - REQ#88014 - INITIAL VERSION
000900      *----------------------------------------------------------------*
001000       01  WK-C-ISIN-RECORD.
001100           05  WK-C-ISIN-INPUT.
001200               10  WK-C-ISIN-GROWTH-ISIN    PIC X(012).
001300               10  WK-C-ISIN-DR-ISIN        PIC X(012).
001400               10  WK-C-ISIN-SCHEME-NAME    PIC X(150).
001500           05  WK-C-ISIN-OUTPUT.
001600               10  WK-C-ISIN-EFFECTIVE      PIC X(012).
001700               10  WK-C-ISIN-EFFECTIVE-NAME PIC X(150).
001800               10  WK-C-ISIN-BRANCH-TAKEN   PIC X(001).
001900                   88  WK-C-ISIN-GROWTH-BRANCH     VALUE "G".
002000                   88  WK-C-ISIN-DR-BRANCH         VALUE "D".
002100                   88  WK-C-ISIN-NO-BRANCH         VALUE "N".
002200               10  WK-C-ISIN-ERROR-CD       PIC X(007).
