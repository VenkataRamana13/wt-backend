000100      *************************
000200       IDENTIFICATION DIVISION.
000300      *************************
000400       PROGRAM-ID.      WTPAUMR.
000500       AUTHOR.          D A FERREIRA.
000600       INSTALLATION.    WEALTH-TECH PLATFORM BATCH - CLIENT SERVICING.
000700       DATE-WRITTEN.    17 SEP 1990.
000800       DATE-COMPILED.
000900       SECURITY.        UNCLASSIFIED.
001000      *
001100      *DESCRIPTION :  AUM-ROLLUP MAIN BATCH DRIVER.  READS THE FULL
001200      *               CLIENT EXTRACT AND BUILDS A SIMPLE ADDITIVE
001300      *               CONTROL TOTAL - CLIENT-COUNT AND TOTAL-AUM - WITH
001400      *               NO ELIGIBILITY FILTERING OR CONTROL BREAKS, THEN
001500      *               PRINTS AUM-ROLLUP-REPORT.
001600      *
001700      *================================================================
001800      * HISTORY OF MODIFICATION:
001900      *================================================================
002000      *  INITIALS   CHG DATE    REQUEST NO.   NARRATIVE OF CHANGE
002100      *----------------------------------------------------------------
002200      * DAF     17/09/1990  WTP0022     INITIAL VERSION - MONTH-EN WTP0022
002300      *                                 ASSETS-UNDER-MANAGEMENT CONTROL
002400      *                                 TOTAL FOR THE FINANCE TIE-OUT.
002500      *----------------------------------------------------------------
002600      * SKL     02/12/1994  WTP0056     RECOMPILED AGAINST THE WID WTP0056
002700      *                                 CLIENT-RECORD AUM FIELD - NO
002800      *                                 LOGIC CHANGE.
002900      *----------------------------------------------------------------
003000      * MCW     30/09/1998  WTP0069     Y2K REMEDIATION - NO DATE  WTP0069
003100      *                                 FIELDS IN THIS PROGRAM, REVIEWED
003200      *                                 AND CLOSED WITH THE REST OF THE
003300      *                                 SUITE.
003400      *----------------------------------------------------------------
003500      * MCW     11/02/2003  WTP0081     CONVERTED FOR AS/400 ILE C WTP0081
003600      *----------------------------------------------------------------
003700      * RKN     09/08/2026  WTP0122     REQ#88016 - REWORKED AS TH WTP0122
003800      *                                 AUM-ROLLUP BATCH DRIVER AGAINST
003900      *                                 THE NEW CLIENT-EXTRACT LAYOUT.
004000      *----------------------------------------------------------------
004100      * RKN     09/08/2026  WTP0124     QA FINDING - PRINTED AMT   WTP0124
004200      *                                 WAS EDITED TO 2 DECIMALS ONLY -
004300      *                                 WIDENED TO 6 TO MATCH AMOUNT'S
004400      *                                 STORED V9(6) PRECISION.
004410      *----------------------------------------------------------------
004420      * ASB     09/08/2026  WTP0125     QA FINDING - CLNT-AUM      WTP0125
004430      *                                 REPACKED TO COMP-3, DROPPING THE
004440      *                                 NOW-UNSAFE CLNT-AUM-PARTS VIEW IN
004450      *                                 WTPCLNT.  ADDED WK-CLIENT-BUFFER-
004460      *                                 DUMP FOR THE BAD-RECORD DISPLAY
004470      *                                 AND A LEDGER TIE-OUT BAND ON THE
004480      *                                 REPORT, WIRING THE WHOLE/FRACTION
004490      *                                 SPLIT AND THE PRINT-LINE HALVES
004495      *                                 INTO ACTUAL USE.
004498      *----------------------------------------------------------------
004600       EJECT
004700      **********************
004800       ENVIRONMENT DIVISION.
004900      **********************
005000       CONFIGURATION SECTION.
005100       SOURCE-COMPUTER.  IBM-AS400.
005200       OBJECT-COMPUTER.  IBM-AS400.
005300       SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005400                         C01 IS TOP-OF-FORM
005500                         UPSI-0 IS UPSI-SWITCH-0
005600                           ON  STATUS IS U0-ON
005700                           OFF STATUS IS U0-OFF.
005800      *
005900       INPUT-OUTPUT SECTION.
006000       FILE-CONTROL.
006100           SELECT CLNTEXTF   ASSIGN TO CLNTEXTF
006200                  ORGANIZATION  IS SEQUENTIAL
006300                  FILE STATUS   IS WK-C-FILE-STATUS.
006400      *
006500           SELECT AUMRPTF    ASSIGN TO AUMRPTF
006600                  ORGANIZATION  IS SEQUENTIAL
006700                  FILE STATUS   IS WK-C-FILE-STATUS.
006800      *
006900       EJECT
007000      ***************
007100       DATA DIVISION.
007200      ***************
007300       FILE SECTION.
007400      ***************
007500       FD  CLNTEXTF
007600           LABEL RECORDS ARE OMITTED
007700           DATA RECORD IS CLIENT-RECORD.
007800           COPY WTPCLNT.
007810      *
007820      * ALTERNATE VIEW - THE RAW CLIENT-RECORD BUFFER AS A SINGLE
007830      * CHARACTER STRING, USED ONLY WHEN DISPLAYING A BAD RECORD TO
007840      * THE JOB LOG FOR DIAGNOSIS (WTP0125).
007850       01  WK-CLIENT-BUFFER-DUMP REDEFINES CLIENT-RECORD
007860                                           PIC X(023).
007900      *
008000       FD  AUMRPTF
008100           LABEL RECORDS ARE OMITTED
008200           DATA RECORD IS WK-C-PRINT-LINE.
008300       01  WK-C-PRINT-LINE                  PIC X(80).
008400      *
008500      * ALTERNATE VIEW - THE PRINT LINE SPLIT INTO ITS LEFT AND RIGHT
008600      * HALVES, USED WHEN THE SPOOL ROUTER BANDS A WIDE TIE-OUT LINE
008700      * ACROSS TWO CARRIAGE-CONTROL RECORDS.
008800       01  WK-PRINT-LINE-HALVES REDEFINES WK-C-PRINT-LINE.
008900           05  WK-PRINT-LINE-LEFT            PIC X(40).
009000           05  WK-PRINT-LINE-RIGHT           PIC X(40).
009100      *
009200       EJECT
009300      *************************
009400       WORKING-STORAGE SECTION.
009500      *************************
009600       01  FILLER               PIC X(24) VALUE
009700           "** PROGRAM WTPAUMR  **".
009800      *
009900       01  WK-C-COMMON.
010000           COPY WTPCSTA.
010100      *
010200       01  WK-C-WORK-AREA.
010300           05  WS-C-EOF-CLNT            PIC X(01) VALUE "N".
010400               88  WS-CLNT-AT-EOF                VALUE "Y".
010500           05  FILLER                   PIC X(03).
010600      *
010700       01  WK-C-ROLLUP-RESULT.
010800           05  WK-CLIENT-COUNT            PIC 9(09) COMP VALUE ZERO.
010900           05  WK-TOTAL-AUM               PIC 9(16)V9(06) VALUE ZERO.
011000      *
011100      * ALTERNATE VIEW - TOTAL-AUM SPLIT INTO ITS WHOLE-RUPEE AND
011200      * FRACTIONAL SUBFIELDS, CARRIED SOLELY FOR THE DAILY
011300      * BALANCE-TO-LEDGER TIE-OUT EXTRACT (REQUEST #88016).
011400       01  WK-TOTAL-AUM-PARTS REDEFINES WK-TOTAL-AUM.
011500           05  WK-TOTAL-AUM-WHOLE          PIC 9(16).
011600           05  WK-TOTAL-AUM-FRACTION       PIC 9(06).
011700      *
011800      * ------------------ PRINT-LINE LAYOUT - AUM-ROLLUP-REPORT -------*
011900       01  WK-RL-COUNT-LINE.
012000           05  RL-LABEL                   PIC X(30).
012100           05  RL-COUNT                   PIC ZZZ,ZZZ,ZZ9.
012200           05  FILLER                     PIC X(39).
012300      *
012400       01  WK-RL-AMOUNT-LINE.
012500           05  RL-A-LABEL                  PIC X(30).
012600           05  RL-A-AMOUNT             PIC Z,ZZZ,ZZZ,ZZZ,ZZZ,ZZ9.999999.
012700           05  FILLER                      PIC X(22).
012800      *
012900       EJECT
013000       LINKAGE SECTION.
013100      *****************
013200      *    NO LINKAGE PARAMETERS - AUM-ROLLUP RUNS OVER THE ENTIRE
013300      *    CLIENT-EXTRACT FILE WITH NO CALLER-SUPPLIED FILTER.
013400      *
013500       EJECT
013600      ************************************
013700       PROCEDURE DIVISION.
013800      ************************************
013900       MAIN-MODULE.
014000           PERFORM A000-INITIALIZATION-ROUTINE
014100              THRU A099-INITIALIZATION-ROUTINE-EX.
014200           PERFORM B000-READ-CLIENT-ROUTINE
014300              THRU B999-READ-CLIENT-ROUTINE-EX
014400              UNTIL WS-CLNT-AT-EOF.
014500           PERFORM D000-PRINT-REPORT THRU D999-PRINT-REPORT-EX.
014600           PERFORM Z000-END-PROGRAM-ROUTINE
014700              THRU Z999-END-PROGRAM-ROUTINE-EX.
014800           STOP RUN.
014900      *
015000      *---------------------------------------------------------------*
015100       A000-INITIALIZATION-ROUTINE.
015200      *---------------------------------------------------------------*
015300           OPEN INPUT  CLNTEXTF.
015400           IF NOT WK-C-SUCCESSFUL
015500               DISPLAY "WTPAUMR - OPEN FILE ERROR - CLNTEXTF"
015600               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
015700               GO TO Y900-ABNORMAL-TERMINATION
015800       END-IF.
015900      *
016000           OPEN OUTPUT AUMRPTF.
016100           IF NOT WK-C-SUCCESSFUL
016200               DISPLAY "WTPAUMR - OPEN FILE ERROR - AUMRPTF"
016300               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
016400               GO TO Y900-ABNORMAL-TERMINATION
016500       END-IF.
016600       A099-INITIALIZATION-ROUTINE-EX.
016700       EXIT.
016800      *
016900      *---------------------------------------------------------------*
017000      * READ ONE CLIENT-RECORD AND FOLD IT INTO THE RUNNING CONTROL   *
017100      * TOTAL - NO ELIGIBILITY FILTER, NO PRORATION OR ROUNDING.      *
017200      *---------------------------------------------------------------*
017300       B000-READ-CLIENT-ROUTINE.
017400           READ CLNTEXTF.
017500           IF WK-C-AT-END-OF-FILE
017600               SET WS-CLNT-AT-EOF TO TRUE
017700               GO TO B999-READ-CLIENT-ROUTINE-EX
017800       END-IF.
017900      *
018000           IF NOT WK-C-SUCCESSFUL
018100               DISPLAY "WTPAUMR - READ FILE ERROR - CLNTEXTF"
018150               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
018200               DISPLAY "WTPAUMR - BAD RECORD BUFFER = "
018250                   WK-CLIENT-BUFFER-DUMP
018300               GO TO Y900-ABNORMAL-TERMINATION
018400       END-IF.
018500      *
018600           ADD 1          TO WK-CLIENT-COUNT.
018700           ADD CLNT-AUM   TO WK-TOTAL-AUM.
018800       B999-READ-CLIENT-ROUTINE-EX.
018900       EXIT.
019000      *
019100      *---------------------------------------------------------------*
019200      * PRINT AUM-ROLLUP-REPORT.                                      *
019300      *---------------------------------------------------------------*
019400       D000-PRINT-REPORT.
019500           MOVE SPACES TO WK-C-PRINT-LINE.
019600           MOVE "AUM ROLLUP REPORT" TO WK-C-PRINT-LINE.
019700           WRITE WK-C-PRINT-LINE.
019800      *
019900           MOVE SPACES TO WK-C-PRINT-LINE.
020000           MOVE "--------------------------------------------------"
020100               TO WK-C-PRINT-LINE.
020200           WRITE WK-C-PRINT-LINE.
020300      *
020400           MOVE "CLIENT COUNT .................." TO RL-LABEL.
020500           MOVE WK-CLIENT-COUNT                   TO RL-COUNT.
020600           MOVE WK-RL-COUNT-LINE                  TO WK-C-PRINT-LINE.
020700           WRITE WK-C-PRINT-LINE.
020800      *
020900           MOVE "TOTAL AUM ...................."  TO RL-A-LABEL.
021000           MOVE WK-TOTAL-AUM                      TO RL-A-AMOUNT.
021100           MOVE WK-RL-AMOUNT-LINE                 TO WK-C-PRINT-LINE.
021200           WRITE WK-C-PRINT-LINE.
021300      *
021310           PERFORM D050-PRINT-LEDGER-TIEOUT-BAND
021320              THRU D059-PRINT-LEDGER-TIEOUT-BAND-EX.
021330      *
021400           MOVE SPACES TO WK-C-PRINT-LINE.
021500           MOVE "--------------------------------------------------"
021600               TO WK-C-PRINT-LINE.
021700           WRITE WK-C-PRINT-LINE.
021800       D999-PRINT-REPORT-EX.
021900       EXIT.
021910      *
021920      *---------------------------------------------------------------*
021930      * THE LEDGER TIE-OUT LINE (REQUEST #88016) IS WIDER THAN THE
021940      * SPOOL ROUTER'S 80-BYTE RECORD, SO IT BANDS ACROSS TWO
021950      * CARRIAGE-CONTROL RECORDS - WHOLE-RUPEE ON THE FIRST, THE
021960      * FRACTIONAL-UNIT REMAINDER ON THE CONTINUATION RECORD.
021970      *---------------------------------------------------------------*
021980       D050-PRINT-LEDGER-TIEOUT-BAND.
021990           MOVE SPACES TO WK-C-PRINT-LINE.
022000           MOVE "LEDGER TIE-OUT - WHOLE RUPEES ="
022010               TO WK-PRINT-LINE-LEFT.
022020           MOVE WK-TOTAL-AUM-WHOLE    TO WK-PRINT-LINE-RIGHT.
022030           WRITE WK-C-PRINT-LINE.
022040      *
022050           MOVE SPACES TO WK-C-PRINT-LINE.
022060           MOVE "LEDGER TIE-OUT - FRACTIONAL UNITS ="
022070               TO WK-PRINT-LINE-LEFT.
022080           MOVE WK-TOTAL-AUM-FRACTION TO WK-PRINT-LINE-RIGHT.
022090           WRITE WK-C-PRINT-LINE.
022095       D059-PRINT-LEDGER-TIEOUT-BAND-EX.
022098       EXIT.
022099      *
022100       Y900-ABNORMAL-TERMINATION.
022200           PERFORM Z000-END-PROGRAM-ROUTINE
022300              THRU Z999-END-PROGRAM-ROUTINE-EX.
022400           STOP RUN.
022500      *
022600      *---------------------------------------------------------------*
022700       Z000-END-PROGRAM-ROUTINE.
022800      *---------------------------------------------------------------*
022900           CLOSE CLNTEXTF AUMRPTF.
023000           DISPLAY "WTPAUMR - CLIENT-COUNT     = " WK-CLIENT-COUNT.
023100           DISPLAY "WTPAUMR - TOTAL-AUM        = " WK-TOTAL-AUM.
023200       Z999-END-PROGRAM-ROUTINE-EX.
023300       EXIT.
023400      *
023500      ******************************************************************
023600      *************** END OF PROGRAM SOURCE - WTPAUMR ****************
023700      ******************************************************************
