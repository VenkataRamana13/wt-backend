000100      *----------------------------------------------------------------*
000200      * WTPNAVF.cpybk
000300      * AMFI-NAV-FEED-RECORD - WORKING-STORAGE PARSE AREA FOR ONE
000400      * SEMICOLON-DELIMITED LINE OF THE DAILY AMFI NAVALL.TXT FEED.
000500      * LAYOUT PER SPEC - AMFI-NAV-FEED-RECORD (6 FIELDS).
000600      *----------------------------------------------------------------*
000700      * HISTORY OF MODIFICATION:
000800      *----------------------------------------------------------------*
000900      * WTP0001 09/08/2026 RKN    - REQ#88014 - INITIAL VERSION
001000      * WTP0119 09/08/2026 RKN    - QA FINDING - ADDED NAV-VALUE-PARTS
001100      *                             REDEFINES SO THE PARSE CAN SPLIT
001200      *                             THE RAW "NNN.NNNN" TEXT ON ITS
001300      *                             DECIMAL POINT INSTEAD OF MOVING IT
001400      *                             STRAIGHT INTO THE NUMERIC FIELD.
001450      * WTP0123 09/08/2026 ASB    - QA FINDING - NAV-VALUE REPACKED
001460      *                             TO COMP-3 TO MATCH SHOP STANDARD
001470      *                             FOR MONEY FIELDS.  A PACKED FIELD
001480      *                             CANNOT SAFELY BE THE TARGET OF A
001490      *                             REDEFINES BUILT FOR DISPLAY WIDTH,
001495      *                             SO THE WHOLE/PAISE SPLIT NOW RUNS
001497      *                             THROUGH THE STANDALONE SCRATCH
001499      *                             FIELDS BELOW, COMBINED BY COMPUTE
001500      *                             IN WTPNAVI D130.  LINE-LEN AND
001505      *                             FIELD-COUNT ARE NOW ACTUALLY SET
001510      *                             AND USED BY WTPNAVI B050/D100/D120.
001520      *----------------------------------------------------------------*
001600       01  WK-NAVF-RAW-LINE.
001700           05  WK-NAVF-LINE-TEXT        PIC X(250).
001800      *                             RAW FEED LINE AS READ
001900           05  WK-NAVF-LINE-LEN         PIC 9(03) COMP-3.
002000      *                             ACTUAL DATA LENGTH, TRAILING BLANKS
002010      *                             TRIMMED - SET BY WTPNAVI B050,
002020      *                             BOUNDS THE D100/D120 FIELD SCAN.
002100           05  FILLER                   PIC X(02).
002200
002300       01  WK-NAVF-FIELD-COUNT          PIC 9(02) COMP-3 VALUE ZERO.
002400      *                             COUNT OF ;-DELIMITED FIELDS FOUND
002410      *                             ON THE CURRENT LINE - SET BY
002420      *                             WTPNAVI D100, A SHORT COUNT FLAGS
002430      *                             A MALFORMED FEED LINE.
002500
002510       01  WK-NAVF-NAV-SCRATCH.
002520      * STANDALONE PARSE AREA FOR THE NAV-VALUE WHOLE-RUPEE/PAISE
002530      * SPLIT - NOT A REDEFINES, SINCE NAVF-NAV-VALUE IS NOW PACKED.
002540           05  WK-NAVF-NAV-WHOLE        PIC 9(10).
002550           05  WK-NAVF-NAV-FRAC         PIC 9(04).
002560           05  FILLER                   PIC X(02).
002570
002600       01  AMFI-NAV-FEED-RECORD.
002700           05  NAVF-SCHEME-CODE         PIC X(08).
002800      *                             AMFI NUMERIC SCHEME CODE, AS TEXT
002900           05  NAVF-GROWTH-ISIN         PIC X(12).
003000      *                             GROWTH / PAYOUT VARIANT ISIN
003100           05  NAVF-DR-ISIN             PIC X(12).
003200      *                             DIVIDEND-REINVESTMENT VARIANT ISIN
003300           05  NAVF-SCHEME-NAME         PIC X(150).
003400      *                             SCHEME NAME AS PUBLISHED BY THE AMC
003500           05  NAVF-NAV-VALUE           PIC 9(10)V9(04) COMP-3.
003600      *                             NET ASSET VALUE PER UNIT
003610           05  NAVF-NAV-DATE-TEXT       PIC X(11).
004700      *                             FEED DATE DD-MMM-YYYY
004800           05  FILLER                   PIC X(04).
004900      *                             RESERVED - FUTURE FEED FIELD GROWTH
005000
005100      * ALTERNATE VIEW OF THE FEED DATE TEXT, SPLIT INTO ITS DD-MMM-YYYY
005200      * SUBFIELDS FOR THE CCYYMMDD REFORMAT PERFORMED AGAINST
005300      * NAV-HISTORY-RECORD.
005400       01  WK-NAVF-DATE-PARTS REDEFINES AMFI-NAV-FEED-RECORD.
005500           05  FILLER                   PIC X(08).
005600           05  FILLER                   PIC X(12).
005700           05  FILLER                   PIC X(12).
005800           05  FILLER                   PIC X(150).
005900           05  FILLER                   PIC X(08).
006000           05  WK-NAVF-DATE-DD          PIC 9(02).
006100           05  WK-NAVF-DATE-DASH1       PIC X(01).
006200           05  WK-NAVF-DATE-MMM         PIC X(03).
006300           05  WK-NAVF-DATE-DASH2       PIC X(01).
006400           05  WK-NAVF-DATE-CCYY        PIC 9(04).
006500           05  FILLER                   PIC X(04).
006600
006700       01  WK-NAVF-AMC-CONTEXT          PIC X(100).
006800      *                             CURRENT-AMC-NAME, CARRIED FORWARD
006900       01  WK-NAVF-CATEGORY-CONTEXT     PIC X(100).
007000      *                             CURRENT-CATEGORY, CARRIED FORWARD
007100
007200       01  WK-NAVF-LINE-CLASS           PIC X(01).
007300           88  WK-NAVF-IS-AMC-LINE               VALUE "A".
007400           88  WK-NAVF-IS-CATEGORY-LINE          VALUE "C".
007500           88  WK-NAVF-IS-DATA-LINE               VALUE "D".
007600           88  WK-NAVF-IS-SKIP-LINE               VALUE "S".
