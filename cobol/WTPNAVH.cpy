000100      *----------------------------------------------------------------*
000200      * WTPNAVH.cpybk
000300      * NAV-HISTORY-RECORD - ONE ROW APPENDED PER VALID AMFI FEED LINE.
000400      * NATURAL KEY (NOT PHYSICALLY ENFORCED ON THIS SEQUENTIAL FILE)
000500      * IS (FUND-ID, NAV-DATE) - SEE WTPNAVI D600-TRACK-LATEST-PER-SCHEME.
000600      *----------------------------------------------------------------*
000700      * HISTORY OF MODIFICATION:
000800      *----------------------------------------------------------------*
000900      * WTP0001 09/08/2026 RKN    - REQ#88014 - INITIAL VERSION
001000      *                             RECORD WIDENED BY 2 BYTES OF
001100      *                             TRAILING FILLER FOR FUTURE GROWTH
001200      *                             PER SHOP CONVENTION (SEE UFIMIJ).
001250      * WTP0121 09/08/2026 ASB    - QA FINDING - NAV REPACKED TO
001260      *                             COMP-3 TO MATCH SHOP STANDARD FOR
001270      *                             MONEY FIELDS.  DATE-PARTS TRAILING
001280      *                             FILLER RESIZED TO MATCH THE NOW
001290      *                             SHORTER RECORD.
001300      *----------------------------------------------------------------*
001400       01  NAV-HISTORY-RECORD.
001500           05  NAVH-FUND-ID             PIC X(08).
001600      *                             = AMFI-NAV-FEED-RECORD SCHEME-CODE
001700           05  NAVH-NAV-DATE            PIC 9(08).
001800      *                             CCYYMMDD
001900           05  NAVH-NAV                 PIC 9(14)V9(06) COMP-3.
002000      *                             NAV VALUE, WIDENED TO 6 DECIMALS
002100           05  NAVH-SOURCE              PIC X(08).
002200      *                             LITERAL "AMFI"
002300           05  FILLER                   PIC X(02).
002400      *                             RESERVED - FUTURE GROWTH
002500
002600      * ALTERNATE VIEW - NAV-DATE SPLIT INTO CC/YY/MM/DD FOR CONTROL
002700      * BREAK AND REPORT-HEADING LOGIC ELSEWHERE IN THE WTP SYSTEM.
002800       01  NAVH-DATE-PARTS REDEFINES NAV-HISTORY-RECORD.
002900           05  FILLER                   PIC X(08).
003000           05  NAVH-DATE-CC             PIC 9(02).
003100           05  NAVH-DATE-YY             PIC 9(02).
003200           05  NAVH-DATE-MM             PIC 9(02).
003300           05  NAVH-DATE-DD             PIC 9(02).
003400           05  FILLER                   PIC X(21).
