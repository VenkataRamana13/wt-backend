000100      *************************
000200       IDENTIFICATION DIVISION.
000300      *************************
000400       PROGRAM-ID.     WTPISIN.
000500       AUTHOR.         V RAGHUNATHAN.
000600       INSTALLATION.   WEALTH-TECH PLATFORM BATCH - UNIT PRICING.
000700       DATE-WRITTEN.   21 MAR 1987.
000800       DATE-COMPILED.
000900       SECURITY.       UNCLASSIFIED.
001000      *
001100      *DESCRIPTION :  THIS IS A CALLED ROUTINE TO APPLY THE
001200      *               ISIN-SELECTION-RULE AND SCHEME-NAME-SUFFIX-RULE
001300      *               FOR ONE LINE OF THE DAILY AMFI NAV FEED.  CALLED
001400      *               FROM WTPNAVI FOR EVERY DATA LINE PARSED.
001500      *
001600      *================================================================
001700      * HISTORY OF MODIFICATION:
001800      *================================================================
001900      * VR   21/03/1987  WTP0005   INITIAL VERSION - ISIN PICK LOG WTP0005
002000      *                             SPLIT OUT OF THE MAIN LOAD PROGRAM
002100      *                             SO THE OTHER LOAD JOBS COULD SHARE
002200      *                             IT AS A SUBROUTINE.
002300      *----------------------------------------------------------------
002400      * SKL  19/07/1991  WTP0037   ALIGNED WITH THE UNIT-PRICE ROU WTP0037
002500      *                             CHANGE IN WTPNAVI - NO LOGIC CHANGE
002600      *                             HERE, RECOMPILED ONLY.
002700      *----------------------------------------------------------------
002800      * MCW  30/09/1998  WTP0069   Y2K REMEDIATION - SCHEME-NAME-S WTP0069
002900      *                             DATE STAMP EXPANDED TO 4-DIGIT YEAR.
003000      *----------------------------------------------------------------
003100      * PNS  06/08/2012  WTP0103   SCHEME NAME SUFFIX WIDENED TO M WTP0103
003200      *                             THE 150-BYTE NAME FIELD IN WTPNAVI.
003300      *----------------------------------------------------------------
003400      * RKN  09/08/2026  WTP0119   REQ#88014 - REWORKED FOR THE NE WTP0119
003500      *                             AMFI ISIN-SELECTION-RULE AND
003600      *                             SCHEME-NAME-SUFFIX-RULE.
003700      *----------------------------------------------------------------
003800       EJECT
003900      **********************
004000       ENVIRONMENT DIVISION.
004100      **********************
004200       CONFIGURATION SECTION.
004300       SOURCE-COMPUTER.  IBM-AS400.
004400       OBJECT-COMPUTER.  IBM-AS400.
004500       SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004600                         UPSI-0 IS UPSI-SWITCH-0
004700                           ON  STATUS IS U0-ON
004800                           OFF STATUS IS U0-OFF.
004900      *
005000       INPUT-OUTPUT SECTION.
005100       FILE-CONTROL.
005200      *
005300       EJECT
005400      ***************
005500       DATA DIVISION.
005600      ***************
005700       FILE SECTION.
005800      *************************
005900       WORKING-STORAGE SECTION.
006000      *************************
006100       01  FILLER              PIC X(24)  VALUE
006200           "** PROGRAM WTPISIN  **".
006300      *
006400      * ------------------ PROGRAM WORKING STORAGE -------------------*
006500       01  WK-C-WORK-AREA.
006600           05  WS-C-UPPER-NAME        PIC X(150).
006700      * ALTERNATE VIEW - ONE-CHARACTER TABLE OVER THE UPPERCASED NAME,
006800      * USED WHEN A FUTURE RELEASE NEEDS CHARACTER-AT-A-TIME SCANNING.
006900           05  WS-C-UPPER-NAME-TBL REDEFINES WS-C-UPPER-NAME.
007000               10  WS-C-UPPER-CHAR     PIC X(01) OCCURS 150 TIMES.
007100           05  WS-N-NAME-LEN           PIC 9(03) COMP VALUE ZERO.
007200           05  WS-N-TALLY               PIC 9(03) COMP VALUE ZERO.
007300           05  WS-C-SUFFIX-NEEDED      PIC X(01) VALUE "Y".
007400               88  WS-SUFFIX-IS-NEEDED          VALUE "Y".
007500               88  WS-SUFFIX-NOT-NEEDED         VALUE "N".
007600           05  WS-C-LAST3              PIC X(03).
007700           05  FILLER                  PIC X(02).
007800      *
007900       01  WS-C-SUFFIX-LITERAL     PIC X(024) VALUE
008000           " - Dividend Reinvestment".
008100       01  WS-C-SUFFIX-CHARS REDEFINES WS-C-SUFFIX-LITERAL.
008200           05  WS-C-SUFFIX-CHAR        PIC X(01) OCCURS 24 TIMES.
008300      *
008400      * ------------- ALPHABET PAIR FOR MANUAL UPPERCASE --------------*
008500       01  WS-C-LOWER-ALPHA        PIC X(26) VALUE
008600           "abcdefghijklmnopqrstuvwxyz".
008700       01  WS-C-UPPER-ALPHA        PIC X(26) VALUE
008800           "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
008900       01  WS-C-UPPER-ALPHA-TBL REDEFINES WS-C-UPPER-ALPHA.
009000           05  WS-C-UPPER-ALPHA-CHAR   PIC X(01) OCCURS 26 TIMES.
009100      *
009200       EJECT
009300       LINKAGE SECTION.
009400      *****************
009500           COPY WTPISNL.
009600       EJECT
009700      ********************************************
009800       PROCEDURE DIVISION USING WK-C-ISIN-RECORD.
009900      ********************************************
010000       MAIN-MODULE.
010100           PERFORM A000-APPLY-ISIN-RULE
010200              THRU A099-APPLY-ISIN-RULE-EX.
010300           GOBACK.
010400      *
010500      *---------------------------------------------------------------*
010600       A000-APPLY-ISIN-RULE.
010700      *---------------------------------------------------------------*
010800           MOVE SPACES             TO WK-C-ISIN-OUTPUT.
010900           MOVE WK-C-ISIN-SCHEME-NAME TO WK-C-ISIN-EFFECTIVE-NAME.
011000      *
011100           IF WK-C-ISIN-GROWTH-ISIN NOT = SPACES
011200              AND WK-C-ISIN-GROWTH-ISIN NOT = "-"
011300               MOVE WK-C-ISIN-GROWTH-ISIN TO WK-C-ISIN-EFFECTIVE
011400               SET WK-C-ISIN-GROWTH-BRANCH TO TRUE
011500               GO TO A099-APPLY-ISIN-RULE-EX
011600       END-IF.
011700      *
011800           IF WK-C-ISIN-DR-ISIN NOT = SPACES
011900              AND WK-C-ISIN-DR-ISIN NOT = "-"
012000               MOVE WK-C-ISIN-DR-ISIN   TO WK-C-ISIN-EFFECTIVE
012100               SET WK-C-ISIN-DR-BRANCH  TO TRUE
012200               PERFORM B000-SUFFIX-RULE
012300                  THRU B099-SUFFIX-RULE-EX
012400               GO TO A099-APPLY-ISIN-RULE-EX
012500       END-IF.
012600      *
012700           MOVE SPACES              TO WK-C-ISIN-EFFECTIVE.
012800           SET WK-C-ISIN-NO-BRANCH   TO TRUE.
012900      *
013000       A099-APPLY-ISIN-RULE-EX.
013100       EXIT.
013200      *
013300      *---------------------------------------------------------------*
013400      * SCHEME-NAME-SUFFIX-RULE - ONLY REACHED ON THE DR BRANCH.      *
013500      *---------------------------------------------------------------*
013600       B000-SUFFIX-RULE.
013700           MOVE WK-C-ISIN-SCHEME-NAME TO WS-C-UPPER-NAME.
013800           INSPECT WS-C-UPPER-NAME
013900               CONVERTING WS-C-LOWER-ALPHA TO WS-C-UPPER-ALPHA.
014000           SET WS-SUFFIX-IS-NEEDED TO TRUE.
014100      *
014200           MOVE ZERO TO WS-N-TALLY.
014300           INSPECT WS-C-UPPER-NAME TALLYING WS-N-TALLY
014400               FOR ALL "DIVIDEND REINVESTMENT".
014500           IF WS-N-TALLY NOT = ZERO
014600               SET WS-SUFFIX-NOT-NEEDED TO TRUE.
014700      *
014800           IF WS-SUFFIX-IS-NEEDED
014900               MOVE ZERO TO WS-N-TALLY
015000               INSPECT WS-C-UPPER-NAME TALLYING WS-N-TALLY
015100                   FOR ALL "DIV REINVEST"
015200               IF WS-N-TALLY NOT = ZERO
015300                   SET WS-SUFFIX-NOT-NEEDED TO TRUE
015400       END-IF.
015500      *
015600           IF WS-SUFFIX-IS-NEEDED
015700               MOVE ZERO TO WS-N-TALLY
015800               INSPECT WS-C-UPPER-NAME TALLYING WS-N-TALLY
015900                   FOR ALL "(DR)"
016000               IF WS-N-TALLY NOT = ZERO
016100                   SET WS-SUFFIX-NOT-NEEDED TO TRUE
016200       END-IF.
016300      *
016400           IF WS-SUFFIX-IS-NEEDED
016500               PERFORM C000-FIND-NAME-LENGTH
016600                  THRU C099-FIND-NAME-LENGTH-EX
016700               IF WS-N-NAME-LEN > 2
016800                   MOVE WS-C-UPPER-NAME(WS-N-NAME-LEN - 2:3)
016900                                       TO WS-C-LAST3
017000                   IF WS-C-LAST3 = "-DR"
017100                       SET WS-SUFFIX-NOT-NEEDED TO TRUE
017200                   END-IF
017300               END-IF
017400       END-IF.
017500      *
017600           IF WS-SUFFIX-IS-NEEDED
017700               PERFORM C000-FIND-NAME-LENGTH
017800                  THRU C099-FIND-NAME-LENGTH-EX
017900               IF WS-N-NAME-LEN > 0
018000                  AND WS-N-NAME-LEN < 127
018100                   STRING WK-C-ISIN-SCHEME-NAME(1:WS-N-NAME-LEN)
018200                          WS-C-SUFFIX-LITERAL
018300                       DELIMITED BY SIZE
018400                       INTO WK-C-ISIN-EFFECTIVE-NAME
018500                   END-STRING
018600               END-IF
018700       END-IF.
018800       B099-SUFFIX-RULE-EX.
018900       EXIT.
019000      *
019100      *---------------------------------------------------------------*
019200      * FIND THE LENGTH OF THE SCHEME NAME, IGNORING TRAILING SPACES. *
019300      *---------------------------------------------------------------*
019400       C000-FIND-NAME-LENGTH.
019500           MOVE 150 TO WS-N-NAME-LEN.
019600           PERFORM C010-BACK-UP-ONE
019700              UNTIL WS-N-NAME-LEN = ZERO
019800              OR WS-C-UPPER-NAME(WS-N-NAME-LEN:1) NOT = SPACE.
019900       C099-FIND-NAME-LENGTH-EX.
020000       EXIT.
020100      *
020200       C010-BACK-UP-ONE.
020300           SUBTRACT 1 FROM WS-N-NAME-LEN.
020400      *
020500      ******************************************************************
020600      *************** END OF PROGRAM SOURCE - WTPISIN ****************
020700      ******************************************************************
