000100      *----------------------------------------------------------------*
000200      * WTPCLNT.cpybk
000300      * CLIENT-RECORD - ONE ROW PER CLIENT.  INPUT TO WTPAUMR.
000400      *----------------------------------------------------------------*
000500      * HISTORY OF MODIFICATION:
000600      *----------------------------------------------------------------*
000700      * WTP0001 09/08/2026 RKN    - REQ#88016 - INITIAL VERSION
000800      *                             RECORD WIDENED BY 3 BYTES OF
000900      *                             TRAILING FILLER FOR FUTURE GROWTH
001000      * WTP0125 09/08/2026 ASB    - QA FINDING - AUM REPACKED TO
001010      *                             COMP-3 TO MATCH SHOP STANDARD FOR
001020      *                             MONEY FIELDS.  DROPPED THE AUM-PARTS
001030      *                             REDEFINES - A PACKED FIELD CANNOT
001040      *                             SAFELY BE THE TARGET OF A REDEFINES
001050      *                             BUILT FOR DISPLAY WIDTH, AND THE
001060      *                             GRAND-TOTAL LINE NOW GETS ITS SPLIT
001070      *                             FROM WK-TOTAL-AUM-PARTS IN WTPAUMR
001080      *                             INSTEAD.
001090      *----------------------------------------------------------------*
001100       01  CLIENT-RECORD.
001200           05  CLNT-CLIENT-ID            PIC 9(009).
001300      *                             KEY
001400           05  CLNT-AUM                  PIC 9(14)V9(06) COMP-3.
001500      *                             ASSETS UNDER MANAGEMENT
001600           05  FILLER                    PIC X(003).
001700      *                             RESERVED - FUTURE GROWTH
